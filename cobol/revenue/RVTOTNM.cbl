000100****************************************************************
000200*                                                                *
000300*                 LEDGER TOTALS LISTING NORMALIZER              *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVTOTNM.
000900 AUTHOR.            R. A. DELACRUZ.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      15/04/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       CLEANS THE MONTH END GENERAL LEDGER "TOTALS"
001800*                   EXPORT (TOTAL-IN), DROPPING THE GRAND-TOTAL
001900*                   ROW AND ANY ALL-BLANK ROW, TURNING BLANK
002000*                   DEBIT/CREDIT INTO ZERO, AND WRITES THE
002100*                   NORMALIZED TOTAL-LONG FILE.  AFTER THE RUN IT
002200*                   SCANS ITS OWN OUTPUT FOR THE "TRANSFER" ROW
002300*                   AND REPORTS ITS AMOUNT (CREDIT PREFERRED OVER
002400*                   DEBIT) TO THE CONTROL LOG - A SIMPLER CHECK
002500*                   THAN RVXFER'S, KEPT SEPARATE AS A SANITY
002600*                   CROSS-FOOT BETWEEN THE TWO PROGRAMS.
002700*
002800*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002900*
003000*    CALLED MODULES.     NONE.
003100*
003200*    FILES USED.
003300*                   TOTRPT    - TOTAL-IN  (INPUT)
003400*                   TOTLONG   - TOTAL-LONG (OUTPUT, RE-READ AT
003500*                               END-OF-FILE FOR THE TRANSFER SCAN)
003600*
003700* CHANGES.
003800* 15/04/84 RAD - 1.0.00 CREATED.
003900* 20/11/86 DMS - 1.0.01 ALL-BLANK ROW SKIP ADDED - THE BANK'S
004000*                       EXPORT CARRIES A BLANK SPACER ROW BEFORE
004100*                       THE GRAND TOTAL ON SOME MONTHS.
004200* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004300*                       PROGRAM, NO CHANGE REQUIRED.
004400* 26/06/02 MKA - 1.0.03 A NEGATIVE DEBIT OR CREDIT CELL NOW TRACED TO
004500*                       THE CONTROL LOG - ONE BANK EXPORT STARTED
004600*                       PARENTHESISING CORRECTIONS AND THE TAX CLERK
004700*                       WANTED THEM FLAGGED, NOT JUST PASSED THROUGH.
004800*
004900****************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 COPY "ENVDIV.COB".
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     COPY "SELRVTOI.COB".
005700     COPY "SELRVTOL.COB".
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100     COPY "FDRVTOI.COB".
006200     COPY "FDRVTOL.COB".
006300*
006400 WORKING-STORAGE SECTION.
006500 77  PROG-NAME            PIC X(17) VALUE "RVTOTNM (1.0.02)".
006600*
006700 01  WS-FILE-STATUS.
006800     03  RVTOI-STATUS     PIC XX    VALUE "00".
006900     03  RVTOL-STATUS     PIC XX    VALUE "00".
007000*
007100 01  WS-SWITCHES.
007200     03  WS-EOF-SW            PIC X VALUE "N".
007300         88  END-OF-TOTIN           VALUE "Y".
007400     03  WS-EOF2-SW           PIC X VALUE "N".
007500         88  END-OF-TOTLONG         VALUE "Y".
007600     03  WS-SKIP-SW           PIC X VALUE "N".
007700     03  WS-TRANSFER-FOUND-SW PIC X VALUE "N".
007800*
007900 01  WS-COUNTERS.
008000     03  WS-IN-ROW        PIC 9(6)  COMP  VALUE ZERO.
008100     03  WS-OUT-CNT       PIC 9(6)  COMP  VALUE ZERO.
008200     03  WS-CHAR-IDX      PIC 99    COMP  VALUE ZERO.
008300*
008400*    GRAND-TOTAL AND BLANK-ROW TESTS - TI-NAME (20 BYTES) IS
008500*    SCANNED FOR THE WORD "TOTAL" STARTING AT EVERY POSITION.
008600*
008700 01  WS-NAME-SCAN         PIC X(20).
008800 01  WS-NAME-SCAN-TBL REDEFINES WS-NAME-SCAN.
008900     03  WS-NAME-SCAN-CHAR PIC X OCCURS 20.
009000*
009100*    DEBIT/CREDIT CONVERSION WORK AREA.
009200*
009300 01  WS-CELL-VALUE-AREA.
009400     03  WS-CELL-VALUE        PIC S9(9)V99 VALUE ZERO.
009500 01  WS-CELL-VALUE-ALT REDEFINES WS-CELL-VALUE-AREA.
009600     03  WS-CELL-WHOLE9       PIC S9(9).
009700     03  WS-CELL-CENTS2       PIC 99.
009800*
009900 01  WS-CELL-TEXT         PIC X(12).
010000 01  WS-CELL-CHAR         PIC X.
010100 01  WS-CELL-DIGIT        PIC 9.
010200 01  WS-CELL-VALID-SW     PIC X VALUE "Y".
010300 01  WS-CELL-NEG-SW       PIC X VALUE "N".
010400 01  WS-CELL-DOT-CT       PIC 9  COMP VALUE ZERO.
010500 01  WS-CELL-DIGIT-CT     PIC 99 COMP VALUE ZERO.
010600 01  WS-CELL-FRAC-DIGITS  PIC 9  COMP VALUE ZERO.
010700 01  WS-CELL-WHOLE        PIC 9(9) COMP-3 VALUE ZERO.
010800 01  WS-CELL-FRAC         PIC 99   COMP-3 VALUE ZERO.
010900*
011000 01  WS-TRANSFER-AMOUNT-AREA.
011100     03  WS-TRANSFER-AMOUNT  PIC S9(9)V99 VALUE ZERO.
011200 01  WS-TRANSFER-PRINT-ALT REDEFINES WS-TRANSFER-AMOUNT-AREA.
011300     03  WS-TRANSFER-WHOLE9  PIC S9(9).
011400     03  WS-TRANSFER-CENTS2  PIC 99.
011500*
011600 PROCEDURE DIVISION.
011700*
011800 0000-MAIN.
011900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012000     PERFORM 2000-READ-TOTAL THRU 2000-EXIT.
012100     PERFORM 3000-PROCESS-ONE THRU 3000-EXIT
012200         UNTIL END-OF-TOTIN.
012300     CLOSE RVTOI-FILE.
012400     CLOSE RVTOL-FILE.
012500     PERFORM 5000-FIND-TRANSFER THRU 5000-EXIT.
012600     PERFORM 9000-PRINT-CONTROL-LOG THRU 9000-EXIT.
012700     STOP RUN.
012800*
012900 1000-INITIALIZE.
013000     OPEN INPUT  RVTOI-FILE.
013100     OPEN OUTPUT RVTOL-FILE.
013200 1000-EXIT.
013300     EXIT.
013400*
013500 2000-READ-TOTAL.
013600     READ RVTOI-FILE
013700         AT END MOVE "Y" TO WS-EOF-SW.
013800     IF END-OF-TOTIN
013900         GO TO 2000-EXIT.
014000     ADD 1 TO WS-IN-ROW.
014100 2000-EXIT.
014200     EXIT.
014300*
014400 3000-PROCESS-ONE.
014500     PERFORM 3100-SKIP-TESTS THRU 3100-EXIT.
014600     IF WS-SKIP-SW = "N"
014700         PERFORM 4000-WRITE-LONG THRU 4000-EXIT.
014800     PERFORM 2000-READ-TOTAL THRU 2000-EXIT.
014900 3000-EXIT.
015000     EXIT.
015100*
015200*    A "GRAND TOTAL" ROW IS ANY ROW WHOSE NAME CONTAINS THE WORD
015300*    TOTAL; AN ALL-BLANK ROW (NAME, DEBIT AND CREDIT ALL BLANK)
015400*    IS ALSO SKIPPED.
015500*
015600 3100-SKIP-TESTS.
015700     MOVE "N" TO WS-SKIP-SW.
015800     MOVE TI-NAME TO WS-NAME-SCAN.
015900     MOVE 1 TO WS-CHAR-IDX.
016000 3110-SCAN-TOTAL-LOOP.
016100     IF WS-CHAR-IDX > 16
016200         GO TO 3120-CHECK-ALL-BLANK.
016300     IF WS-NAME-SCAN (WS-CHAR-IDX:5) = "TOTAL"
016400         MOVE "Y" TO WS-SKIP-SW
016500         GO TO 3100-EXIT.
016600     ADD 1 TO WS-CHAR-IDX.
016700     GO TO 3110-SCAN-TOTAL-LOOP.
016800 3120-CHECK-ALL-BLANK.
016900     IF TI-NAME = SPACES AND TI-DEBIT = SPACES
017000         AND TI-CREDIT = SPACES
017100         MOVE "Y" TO WS-SKIP-SW.
017200 3100-EXIT.
017300     EXIT.
017400*
017500 4000-WRITE-LONG.
017600     MOVE TI-CODE TO TL-CODE.
017700     MOVE TI-NAME TO TL-NAME.
017800     MOVE TI-DEBIT TO WS-CELL-TEXT.
017900     PERFORM 4100-PARSE-CELL THRU 4100-EXIT.
018000     IF WS-CELL-VALID-SW = "Y"
018100         MOVE WS-CELL-VALUE TO TL-DEBIT
018200         IF WS-CELL-VALUE < ZERO
018300             DISPLAY "RVTOTNM  NEGATIVE DEBIT CELL ROW=" WS-IN-ROW
018400                 " AMOUNT=" WS-CELL-WHOLE9 "." WS-CELL-CENTS2
018500         END-IF
018600     ELSE
018700         MOVE ZERO TO TL-DEBIT.
018800     MOVE TI-CREDIT TO WS-CELL-TEXT.
018900     PERFORM 4100-PARSE-CELL THRU 4100-EXIT.
019000     IF WS-CELL-VALID-SW = "Y"
019100         MOVE WS-CELL-VALUE TO TL-CREDIT
019200         IF WS-CELL-VALUE < ZERO
019300             DISPLAY "RVTOTNM  NEGATIVE CREDIT CELL ROW=" WS-IN-ROW
019400                 " AMOUNT=" WS-CELL-WHOLE9 "." WS-CELL-CENTS2
019500         END-IF
019600     ELSE
019700         MOVE ZERO TO TL-CREDIT.
019800     MOVE WS-IN-ROW TO TL-SRC-ROW.
019900     WRITE TL-TOTAL-RECORD.
020000     ADD 1 TO WS-OUT-CNT.
020100 4000-EXIT.
020200     EXIT.
020300*
020400*    TEXT-TO-NUMBER CONVERSION - BLANK CELLS COME BACK INVALID
020500*    AND ARE TREATED AS ZERO BY THE CALLER, NOT DROPPED.
020600*
020700 4100-PARSE-CELL.
020800     MOVE "Y" TO WS-CELL-VALID-SW.
020900     MOVE "N" TO WS-CELL-NEG-SW.
021000     MOVE ZERO TO WS-CELL-WHOLE.
021100     MOVE ZERO TO WS-CELL-FRAC.
021200     MOVE ZERO TO WS-CELL-FRAC-DIGITS.
021300     MOVE ZERO TO WS-CELL-DOT-CT.
021400     MOVE ZERO TO WS-CELL-DIGIT-CT.
021500     MOVE 1 TO WS-CHAR-IDX.
021600     PERFORM 4110-SCAN-CELL-CHAR THRU 4110-EXIT
021700         UNTIL WS-CHAR-IDX > 12.
021800     IF WS-CELL-DIGIT-CT = ZERO
021900         MOVE "N" TO WS-CELL-VALID-SW.
022000     IF WS-CELL-VALID-SW NOT = "Y"
022100         GO TO 4100-EXIT.
022200     IF WS-CELL-FRAC-DIGITS = 1
022300         MULTIPLY WS-CELL-FRAC BY 10 GIVING WS-CELL-FRAC.
022400     COMPUTE WS-CELL-VALUE = WS-CELL-WHOLE + (WS-CELL-FRAC / 100).
022500     IF WS-CELL-NEG-SW = "Y"
022600         COMPUTE WS-CELL-VALUE = WS-CELL-VALUE * -1.
022700 4100-EXIT.
022800     EXIT.
022900*
023000 4110-SCAN-CELL-CHAR.
023100     MOVE WS-CELL-TEXT (WS-CHAR-IDX:1) TO WS-CELL-CHAR.
023200     IF WS-CELL-CHAR = SPACE
023300         GO TO 4110-NEXT.
023400     IF WS-CELL-CHAR = "-"
023500         IF WS-CHAR-IDX = 1
023600             MOVE "Y" TO WS-CELL-NEG-SW
023700         ELSE
023800             MOVE "N" TO WS-CELL-VALID-SW
023900         END-IF
024000         GO TO 4110-NEXT.
024100     IF WS-CELL-CHAR = "."
024200         IF WS-CELL-DOT-CT NOT = ZERO
024300             MOVE "N" TO WS-CELL-VALID-SW
024400         ELSE
024500             MOVE 1 TO WS-CELL-DOT-CT
024600         END-IF
024700         GO TO 4110-NEXT.
024800     IF WS-CELL-CHAR NOT NUMERIC
024900         MOVE "N" TO WS-CELL-VALID-SW
025000         GO TO 4110-NEXT.
025100     MOVE WS-CELL-CHAR TO WS-CELL-DIGIT.
025200     ADD 1 TO WS-CELL-DIGIT-CT.
025300     IF WS-CELL-DOT-CT = ZERO
025400         COMPUTE WS-CELL-WHOLE = WS-CELL-WHOLE * 10
025500             + WS-CELL-DIGIT
025600         GO TO 4110-NEXT.
025700     IF WS-CELL-FRAC-DIGITS NOT < 2
025800         MOVE "N" TO WS-CELL-VALID-SW
025900         GO TO 4110-NEXT.
026000     COMPUTE WS-CELL-FRAC = WS-CELL-FRAC * 10 + WS-CELL-DIGIT.
026100     ADD 1 TO WS-CELL-FRAC-DIGITS.
026200 4110-NEXT.
026300     ADD 1 TO WS-CHAR-IDX.
026400 4110-EXIT.
026500     EXIT.
026600*
026700*    SCAN THE JUST-WRITTEN TOTAL-LONG FILE FOR THE FIRST
026800*    "TRANSFER" NAME; REPORT CREDIT, OR DEBIT IF CREDIT IS ZERO.
026900*
027000 5000-FIND-TRANSFER.
027100     OPEN INPUT RVTOL-FILE.
027200 5010-SCAN-LOOP.
027300     READ RVTOL-FILE
027400         AT END MOVE "Y" TO WS-EOF2-SW.
027500     IF END-OF-TOTLONG
027600         GO TO 5000-CLOSE.
027700     IF TL-NAME = "TRANSFER"
027800         MOVE "Y" TO WS-TRANSFER-FOUND-SW
027900         IF TL-CREDIT NOT = ZERO
028000             MOVE TL-CREDIT TO WS-TRANSFER-AMOUNT
028100         ELSE
028200             MOVE TL-DEBIT TO WS-TRANSFER-AMOUNT
028300         END-IF
028400         GO TO 5000-CLOSE.
028500     GO TO 5010-SCAN-LOOP.
028600 5000-CLOSE.
028700     CLOSE RVTOL-FILE.
028800 5000-EXIT.
028900     EXIT.
029000*
029100 9000-PRINT-CONTROL-LOG.
029200     DISPLAY "RVTOTNM  OUTPUT RECORD COUNT = " WS-OUT-CNT.
029300     IF WS-TRANSFER-FOUND-SW = "Y"
029400         MOVE WS-TRANSFER-AMOUNT TO WS-TRANSFER-AMOUNT-AREA
029500         DISPLAY "  TRANSFER ROW AMOUNT=" WS-TRANSFER-WHOLE9
029600             "." WS-TRANSFER-CENTS2.
029700 9000-EXIT.
029800     EXIT.
