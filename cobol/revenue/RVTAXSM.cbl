000100****************************************************************
000200*                                                                *
000300*                    TAX BUCKET SUMMARY REPORT                  *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVTAXSM.
000900 AUTHOR.            R. A. DUNNE.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      06/05/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       READS THE (POSSIBLY HAND-EDITED) ADJUSTMENT
001800*                   TABLE AND ADDS UP THE THREE TAX BUCKETS ACROSS
001900*                   EVERY NAME/PROJECT COMBINATION.  SPLITS EACH
002000*                   TAXABLE BUCKET INTO ITS NET-OF-TAX AND TAX
002100*                   PORTIONS AND WRITES THE FOUR-LINE SUMMARY THAT
002200*                   OPENS THE TAXRPT FILE - RVTXPRJ LATER EXTENDS
002300*                   THE SAME FILE WITH THE PER-PROJECT BREAKDOWN.
002400*
002500*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002600*
002700*    CALLED MODULES.     NONE.
002800*
002900*    FILES USED.
003000*                   ADJFIL    - ADJUST-FILE        (INPUT)
003100*                   TAXRPT    - TAX-SUMMARY-REPORT (OUTPUT, PT 1)
003200*
003300*    ERROR MESSAGES USED.     NONE - A MISSING ADJFIL IS A JCL
003400*                   SETUP ERROR, NOT CHECKED HERE.
003500*
003600* CHANGES.
003700* 06/05/84 RAD - 1.0.00 CREATED.
003800* 17/01/87 DMS - 1.0.01 NET/TAX SPLIT RE-DERIVED FROM THE GROSS
003900*                       (TAX-INCLUSIVE) FIGURE, NOT FROM A
004000*                       SEPARATE NET FIGURE - THE ACCOUNTANTS'
004100*                       WORKSHEETS ONLY EVER GIVE US THE GROSS.
004200* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004300*                       PROGRAM, NO CHANGE REQUIRED.
004400* 30/01/01 MKA - 1.0.03 SPLIT WORK AREA NOW BLANKED AT START-OF-RUN,
004500*                       MATCHING THE BUCKET AREA - A RERUN WITHOUT A
004600*                       FRESH COMPILE WAS FOUND CARRYING OVER LAST
004700*                       MONTH'S FIGURES FROM A DEBUGGING SESSION.
004800*
004900****************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 COPY "ENVDIV.COB".
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     COPY "SELRVADJ.COB".
005700     COPY "SELRVTXS.COB".
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100     COPY "FDRVADJ.COB".
006200     COPY "FDRVTXS.COB".
006300*
006400 WORKING-STORAGE SECTION.
006500 77  PROG-NAME            PIC X(17) VALUE "RVTAXSM (1.0.02)".
006600 77  W01-RATE-5PCT        PIC V999  COMP-3 VALUE 0.050.
006700 77  W01-RATE-6PCT        PIC V999  COMP-3 VALUE 0.060.
006800*
006900 01  WS-FILE-STATUS.
007000     03  RVADJ-STATUS     PIC XX    VALUE "00".
007100     03  RVTXS-STATUS     PIC XX    VALUE "00".
007200*
007300 01  WS-SWITCHES.
007400     03  WS-EOF-SW            PIC X VALUE "N".
007500         88  END-OF-ADJUST          VALUE "Y".
007600*
007700 01  WS-COUNTERS.
007800     03  WS-IN-ROW        PIC 9(6)  COMP  VALUE ZERO.
007900*
008000*    BUCKET ACCUMULATORS - REDEFINED AS A FLAT AREA SO A SINGLE
008100*    MOVE CAN ZERO THE WHOLE SET AT INITIALIZATION.
008200*
008300 01  WS-BUCKET-TOTALS.
008400     03  WS-TOTAL-NOTAX       PIC S9(9)V99 COMP-3 VALUE ZERO.
008500     03  WS-TOTAL-TAX5-GROSS  PIC S9(9)V99 COMP-3 VALUE ZERO.
008600     03  WS-TOTAL-TAX6-GROSS  PIC S9(9)V99 COMP-3 VALUE ZERO.
008700 01  WS-BUCKET-TOTALS-ALT REDEFINES WS-BUCKET-TOTALS.
008800     03  WS-BUCKET-FLAT       PIC X(18).
008900*
009000*    NET/TAX SPLIT WORK FIELDS - ONE PAIR PER TAXABLE BUCKET.
009100*
009200 01  WS-SPLIT-WORK.
009300     03  WS-TAX5-NET      PIC S9(9)V99 COMP-3 VALUE ZERO.
009400     03  WS-TAX5-TAX      PIC S9(9)V99 COMP-3 VALUE ZERO.
009500     03  WS-TAX6-NET      PIC S9(9)V99 COMP-3 VALUE ZERO.
009600     03  WS-TAX6-TAX      PIC S9(9)V99 COMP-3 VALUE ZERO.
009700 01  WS-SPLIT-WORK-ALT REDEFINES WS-SPLIT-WORK.
009800     03  WS-SPLIT-FLAT    PIC X(24).
009900*
010000*    WHOLE/CENTS SPLIT FOR THE CONTROL LOG - THE STANDARD SHOP
010100*    DISPLAY IDIOM, NO PIC-EDITED FIELD NEEDED.
010200*
010300 01  WS-LOG-AMOUNT-AREA.
010400     03  WS-LOG-AMOUNT        PIC S9(9)V99.
010500 01  WS-LOG-PRINT-ALT REDEFINES WS-LOG-AMOUNT-AREA.
010600     03  WS-LOG-WHOLE9        PIC S9(9).
010700     03  WS-LOG-CENTS2        PIC 99.
010800*
010900 PROCEDURE DIVISION.
011000*
011100 0000-MAIN.
011200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011300     PERFORM 2000-READ-ADJUST THRU 2000-EXIT.
011400     PERFORM 3000-ACCUM-BUCKETS THRU 3000-EXIT
011500         UNTIL END-OF-ADJUST.
011600     CLOSE RVADJ-FILE.
011700     PERFORM 4000-SPLIT-TAX THRU 4000-EXIT.
011800     PERFORM 5000-WRITE-SUMMARY THRU 5000-EXIT.
011900     CLOSE RVTXS-FILE.
012000     PERFORM 9000-PRINT-CONTROL-LOG THRU 9000-EXIT.
012100     STOP RUN.
012200*
012300 1000-INITIALIZE.
012400     MOVE SPACES TO WS-BUCKET-FLAT.
012500     MOVE SPACES TO WS-SPLIT-FLAT.
012600     MOVE ZERO TO WS-TOTAL-NOTAX.
012700     MOVE ZERO TO WS-TOTAL-TAX5-GROSS.
012800     MOVE ZERO TO WS-TOTAL-TAX6-GROSS.
012900     OPEN INPUT  RVADJ-FILE.
013000     OPEN OUTPUT RVTXS-FILE.
013100 1000-EXIT.
013200     EXIT.
013300*
013400 2000-READ-ADJUST.
013500     READ RVADJ-FILE
013600         AT END MOVE "Y" TO WS-EOF-SW.
013700 2000-EXIT.
013800     EXIT.
013900*
014000 3000-ACCUM-BUCKETS.
014100     ADD 1 TO WS-IN-ROW.
014200     ADD AJ-NOTAX TO WS-TOTAL-NOTAX.
014300     ADD AJ-TAX5  TO WS-TOTAL-TAX5-GROSS.
014400     ADD AJ-TAX6  TO WS-TOTAL-TAX6-GROSS.
014500     PERFORM 2000-READ-ADJUST THRU 2000-EXIT.
014600 3000-EXIT.
014700     EXIT.
014800*
014900*    NET = GROSS / (1 + RATE), TAX = GROSS - NET, EACH ROUNDED
015000*    HALF-UP TO 2 DECIMALS.  A BUCKET AT OR BELOW ZERO SPLITS TO
015100*    NET=0, TAX=0.
015200*
015300 4000-SPLIT-TAX.
015400     MOVE ZERO TO WS-TAX5-NET.
015500     MOVE ZERO TO WS-TAX5-TAX.
015600     MOVE ZERO TO WS-TAX6-NET.
015700     MOVE ZERO TO WS-TAX6-TAX.
015800     IF WS-TOTAL-TAX5-GROSS > ZERO
015900         COMPUTE WS-TAX5-NET ROUNDED =
016000             WS-TOTAL-TAX5-GROSS / (1 + W01-RATE-5PCT)
016100         COMPUTE WS-TAX5-TAX ROUNDED =
016200             WS-TOTAL-TAX5-GROSS -
016300                 (WS-TOTAL-TAX5-GROSS / (1 + W01-RATE-5PCT)).
016400     IF WS-TOTAL-TAX6-GROSS > ZERO
016500         COMPUTE WS-TAX6-NET ROUNDED =
016600             WS-TOTAL-TAX6-GROSS / (1 + W01-RATE-6PCT)
016700         COMPUTE WS-TAX6-TAX ROUNDED =
016800             WS-TOTAL-TAX6-GROSS -
016900                 (WS-TOTAL-TAX6-GROSS / (1 + W01-RATE-6PCT)).
017000 4000-EXIT.
017100     EXIT.
017200*
017300 5000-WRITE-SUMMARY.
017400     MOVE "NON-TAXABLE"         TO TS-CATEGORY.
017500     MOVE WS-TOTAL-NOTAX        TO TS-GROSS.
017600     MOVE ZERO                  TO TS-NET.
017700     MOVE ZERO                  TO TS-TAX.
017800     WRITE TS-SUMMARY-LINE.
017900*
018000     MOVE "TAXABLE-5PCT"        TO TS-CATEGORY.
018100     MOVE WS-TOTAL-TAX5-GROSS   TO TS-GROSS.
018200     MOVE WS-TAX5-NET           TO TS-NET.
018300     MOVE WS-TAX5-TAX           TO TS-TAX.
018400     WRITE TS-SUMMARY-LINE.
018500*
018600     MOVE "TAXABLE-6PCT"        TO TS-CATEGORY.
018700     MOVE WS-TOTAL-TAX6-GROSS   TO TS-GROSS.
018800     MOVE WS-TAX6-NET           TO TS-NET.
018900     MOVE WS-TAX6-TAX           TO TS-TAX.
019000     WRITE TS-SUMMARY-LINE.
019100*
019200     MOVE "TOTAL"               TO TS-CATEGORY.
019300     COMPUTE TS-GROSS = WS-TOTAL-NOTAX + WS-TOTAL-TAX5-GROSS
019400                       + WS-TOTAL-TAX6-GROSS.
019500     COMPUTE TS-NET   = WS-TAX5-NET + WS-TAX6-NET.
019600     COMPUTE TS-TAX   = WS-TAX5-TAX + WS-TAX6-TAX.
019700     WRITE TS-SUMMARY-LINE.
019800 5000-EXIT.
019900     EXIT.
020000*
020100 9000-PRINT-CONTROL-LOG.
020200     DISPLAY "RVTAXSM  ADJUSTMENT RECORDS READ ... " WS-IN-ROW.
020300     MOVE WS-TOTAL-NOTAX TO WS-LOG-AMOUNT.
020400     DISPLAY "RVTAXSM  TOTAL NON-TAXABLE GROSS ...  "
020500         WS-LOG-WHOLE9 "." WS-LOG-CENTS2.
020600     MOVE WS-TOTAL-TAX5-GROSS TO WS-LOG-AMOUNT.
020700     DISPLAY "RVTAXSM  TOTAL 5 PCT GROSS .........  "
020800         WS-LOG-WHOLE9 "." WS-LOG-CENTS2.
020900     MOVE WS-TOTAL-TAX6-GROSS TO WS-LOG-AMOUNT.
021000     DISPLAY "RVTAXSM  TOTAL 6 PCT GROSS .........  "
021100         WS-LOG-WHOLE9 "." WS-LOG-CENTS2.
021200 9000-EXIT.
021300     EXIT.
