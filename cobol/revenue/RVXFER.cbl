000100****************************************************************
000200*                                                                *
000300*                 BANK TRANSFER AMOUNT DETECTOR                 *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVXFER.
000900 AUTHOR.            M. K. ABADILLA.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      07/05/85.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       SCANS THE RAW LEDGER TOTALS LISTING (TOTAL-IN)
001800*                   FOR THE ROW CARRYING THE MONTH'S BANK TRANSFER
001900*                   FIGURE AND LEAVES THE DETECTED AMOUNT IN THE
002000*                   XFRPARM HAND-OFF FILE FOR RVNORM'S ADJUST-S
002100*                   LINE.  EXACT-LABEL ROWS ARE PREFERRED OVER
002200*                   ROWS WHERE THE LABEL IS MERELY PART OF A
002300*                   LONGER CELL; ACCOUNT CODES AND ROW/LINE
002400*                   COUNTS UNDER 1000 ARE NEVER MISTAKEN FOR THE
002500*                   TRANSFER FIGURE.
002600*
002700*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.
003200*                   TOTRPT    - TOTAL-IN (INPUT, READ UP TO TWICE)
003300*                   XFRPARM   - TRANSFER AMOUNT HAND-OFF (OUTPUT)
003400*
003500* CHANGES.
003600* 07/05/85 MKA - 1.0.00 CREATED AS THE "DETECT-TRANSFER" UTILITY.
003700* 14/02/87 DMS - 1.0.01 ROW-MINIMUM FALLBACK ADDED - A STRAIGHT
003800*                       RIGHT-OF-LABEL SCAN WAS MISSING THE
003900*                       TRANSFER FIGURE WHEN THE BANK PUT IT IN
004000*                       THE DEBIT COLUMN OF A CREDIT-LABELLED ROW.
004100* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004200*                       PROGRAM, NO CHANGE REQUIRED.
004300* 09/10/02 MKA - 1.0.03 ROW-MIN CANDIDATES NOW TRACED TO THE CONTROL
004400*                       LOG AS THEY ARE FOUND - SUPPORT COULD NOT
004500*                       TELL WHICH COLUMN THE FALLBACK HAD PICKED
004600*                       WHEN A RUN WAS QUERIED.
004700*
004800****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 COPY "ENVDIV.COB".
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     COPY "SELRVTOI.COB".
005600     COPY "SELRVPRM.COB".
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000     COPY "FDRVTOI.COB".
006100     COPY "FDRVPRM.COB".
006200*
006300 WORKING-STORAGE SECTION.
006400 77  PROG-NAME            PIC X(17) VALUE "RVXFER (1.0.02)".
006500*
006600 01  WS-FILE-STATUS.
006700     03  RVTOI-STATUS     PIC XX    VALUE "00".
006800     03  RVPRM-STATUS     PIC XX    VALUE "00".
006900*
007000 01  WS-SWITCHES.
007100     03  WS-EOF-SW            PIC X VALUE "N".
007200         88  END-OF-TOTIN           VALUE "Y".
007300     03  WS-ROW-FOUND-SW      PIC X VALUE "N".
007400     03  WS-AMOUNT-FOUND-SW   PIC X VALUE "N".
007500*
007600 01  WS-COUNTERS.
007700     03  WS-IN-ROW        PIC 9(6)  COMP  VALUE ZERO.
007800     03  WS-TRANSFER-ROW  PIC 9(6)  COMP  VALUE ZERO.
007900     03  WS-MATCH-COL     PIC 9     COMP  VALUE ZERO.
008000     03  WS-SCAN-IDX      PIC 9     COMP  VALUE ZERO.
008100     03  WS-CHAR-IDX      PIC 99    COMP  VALUE ZERO.
008200     03  WS-SUB-IDX       PIC 99    COMP  VALUE ZERO.
008300*
008400*    THE CURRENT ROW'S FOUR CELLS, EACH PADDED OUT TO A COMMON
008500*    20-BYTE WIDTH SO ONE GENERIC SCAN/PARSE ROUTINE CAN WORK
008600*    ON ANY OF THEM.  ONCE A MATCHING ROW IS FOUND THE READ
008700*    LOOP STOPS, SO THE TABLE STILL HOLDS THAT ROW'S CELLS.
008800*
008900 01  WS-ROW-CELLS.
009000     03  WS-CELL-TEXT     PIC X(20) OCCURS 4 TIMES.
009100 01  WS-ROW-CELLS-FLAT REDEFINES WS-ROW-CELLS.
009200     03  WS-ROW-CELLS-TEXT PIC X(80).
009300*
009400 01  WS-TRANSFER-AMOUNT-AREA.
009500     03  WS-TRANSFER-AMOUNT  PIC S9(9)V99 VALUE ZERO.
009600 01  WS-TRANSFER-PRINT-ALT REDEFINES WS-TRANSFER-AMOUNT-AREA.
009700     03  WS-TRANSFER-WHOLE9  PIC S9(9).
009800     03  WS-TRANSFER-CENTS2  PIC 99.
009900*
010000 01  WS-BEST-ABS          PIC S9(9)V99 VALUE ZERO.
010100*
010200*    GENERIC CELL-TO-NUMBER WORK AREA - USED BY 7000-PARSE-CELL.
010300*
010400 01  WS-CELL-VALUE-AREA.
010500     03  WS-CELL-VALUE        PIC S9(9)V99 VALUE ZERO.
010600 01  WS-CELL-VALUE-ALT REDEFINES WS-CELL-VALUE-AREA.
010700     03  WS-CELL-WHOLE9       PIC S9(9).
010800     03  WS-CELL-CENTS2       PIC 99.
010900*
011000 01  WS-CELL-ABS          PIC S9(9)V99 VALUE ZERO.
011100 01  WS-CELL-CHAR         PIC X.
011200 01  WS-CELL-DIGIT        PIC 9.
011300 01  WS-CELL-VALID-SW     PIC X VALUE "Y".
011400 01  WS-CELL-NEG-SW       PIC X VALUE "N".
011500 01  WS-CELL-DOT-CT       PIC 9  COMP VALUE ZERO.
011600 01  WS-CELL-DIGIT-CT     PIC 99 COMP VALUE ZERO.
011700 01  WS-CELL-FRAC-DIGITS  PIC 9  COMP VALUE ZERO.
011800 01  WS-CELL-WHOLE        PIC 9(9) COMP-3 VALUE ZERO.
011900 01  WS-CELL-FRAC         PIC 99   COMP-3 VALUE ZERO.
012000*
012100 01  WS-CONTAINS-SW       PIC X VALUE "N".
012200*
012300 PROCEDURE DIVISION.
012400*
012500 0000-MAIN.
012600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012700     PERFORM 2000-PASS-EXACT THRU 2000-EXIT.
012800     IF WS-ROW-FOUND-SW = "N"
012900         PERFORM 2500-REOPEN-FOR-PASS2 THRU 2500-EXIT
013000         PERFORM 3000-PASS-CONTAINS THRU 3000-EXIT.
013100     IF WS-ROW-FOUND-SW = "Y"
013200         PERFORM 4000-SEARCH-RIGHT THRU 4000-EXIT.
013300     IF WS-ROW-FOUND-SW = "Y" AND WS-AMOUNT-FOUND-SW = "N"
013400         PERFORM 5000-SEARCH-ROW-MIN THRU 5000-EXIT.
013500     PERFORM 6000-WRITE-RESULT THRU 6000-EXIT.
013600     PERFORM 9900-TERMINATE THRU 9900-EXIT.
013700     STOP RUN.
013800*
013900 1000-INITIALIZE.
014000     OPEN INPUT  RVTOI-FILE.
014100     OPEN OUTPUT RVPRM-FILE.
014200     MOVE SPACES TO WS-ROW-CELLS-TEXT.
014300 1000-EXIT.
014400     EXIT.
014500*
014600*    PASS 1 - FIRST ROW WITH A CELL WHOSE TEXT IS EXACTLY
014700*    "TRANSFER".
014800*
014900 2000-PASS-EXACT.
015000     READ RVTOI-FILE
015100         AT END MOVE "Y" TO WS-EOF-SW.
015200     IF END-OF-TOTIN
015300         GO TO 2000-EXIT.
015400     ADD 1 TO WS-IN-ROW.
015500     MOVE TI-CODE   TO WS-CELL-TEXT (1).
015600     MOVE TI-NAME   TO WS-CELL-TEXT (2).
015700     MOVE TI-DEBIT  TO WS-CELL-TEXT (3).
015800     MOVE TI-CREDIT TO WS-CELL-TEXT (4).
015900     MOVE 1 TO WS-SUB-IDX.
016000 2010-CHECK-EXACT-LOOP.
016100     IF WS-SUB-IDX > 4
016200         GO TO 2000-PASS-EXACT.
016300     IF WS-CELL-TEXT (WS-SUB-IDX) = "TRANSFER"
016400         MOVE WS-SUB-IDX TO WS-MATCH-COL
016500         MOVE WS-IN-ROW  TO WS-TRANSFER-ROW
016600         MOVE "Y" TO WS-ROW-FOUND-SW
016700         GO TO 2000-EXIT.
016800     ADD 1 TO WS-SUB-IDX.
016900     GO TO 2010-CHECK-EXACT-LOOP.
017000 2000-EXIT.
017100     EXIT.
017200*
017300 2500-REOPEN-FOR-PASS2.
017400     CLOSE RVTOI-FILE.
017500     OPEN INPUT RVTOI-FILE.
017600     MOVE "N" TO WS-EOF-SW.
017700     MOVE ZERO TO WS-IN-ROW.
017800 2500-EXIT.
017900     EXIT.
018000*
018100*    PASS 2 - FIRST ROW WHERE A CELL MERELY CONTAINS THE WORD.
018200*
018300 3000-PASS-CONTAINS.
018400     READ RVTOI-FILE
018500         AT END MOVE "Y" TO WS-EOF-SW.
018600     IF END-OF-TOTIN
018700         GO TO 3000-EXIT.
018800     ADD 1 TO WS-IN-ROW.
018900     MOVE TI-CODE   TO WS-CELL-TEXT (1).
019000     MOVE TI-NAME   TO WS-CELL-TEXT (2).
019100     MOVE TI-DEBIT  TO WS-CELL-TEXT (3).
019200     MOVE TI-CREDIT TO WS-CELL-TEXT (4).
019300     MOVE 1 TO WS-SUB-IDX.
019400 3010-CHECK-CONTAINS-LOOP.
019500     IF WS-SUB-IDX > 4
019600         GO TO 3000-PASS-CONTAINS.
019700     MOVE WS-SUB-IDX TO WS-SCAN-IDX.
019800     PERFORM 3020-CELL-CONTAINS THRU 3020-EXIT.
019900     IF WS-CONTAINS-SW = "Y"
020000         MOVE WS-SUB-IDX TO WS-MATCH-COL
020100         MOVE WS-IN-ROW  TO WS-TRANSFER-ROW
020200         MOVE "Y" TO WS-ROW-FOUND-SW
020300         GO TO 3000-EXIT.
020400     ADD 1 TO WS-SUB-IDX.
020500     GO TO 3010-CHECK-CONTAINS-LOOP.
020600 3000-EXIT.
020700     EXIT.
020800*
020900 3020-CELL-CONTAINS.
021000     MOVE "N" TO WS-CONTAINS-SW.
021100     MOVE 1 TO WS-CHAR-IDX.
021200 3021-CONTAINS-LOOP.
021300     IF WS-CHAR-IDX > 13
021400         GO TO 3020-EXIT.
021500     IF WS-CELL-TEXT (WS-SCAN-IDX) (WS-CHAR-IDX:8) = "TRANSFER"
021600         MOVE "Y" TO WS-CONTAINS-SW
021700         GO TO 3020-EXIT.
021800     ADD 1 TO WS-CHAR-IDX.
021900     GO TO 3021-CONTAINS-LOOP.
022000 3020-EXIT.
022100     EXIT.
022200*
022300*    RIGHT-OF-LABEL SEARCH - FIRST QUALIFYING CELL TO THE RIGHT
022400*    OF THE MATCHED COLUMN WINS.
022500*
022600 4000-SEARCH-RIGHT.
022700     COMPUTE WS-SUB-IDX = WS-MATCH-COL + 1.
022800 4010-SEARCH-RIGHT-LOOP.
022900     IF WS-SUB-IDX > 4
023000         GO TO 4000-EXIT.
023100     MOVE WS-SUB-IDX TO WS-SCAN-IDX.
023200     PERFORM 7000-PARSE-CELL THRU 7000-EXIT.
023300     IF WS-CELL-VALID-SW = "Y"
023400         PERFORM 7500-ABS-OF-CELL THRU 7500-EXIT
023500         IF WS-CELL-ABS NOT < 1000
023600             MOVE WS-CELL-VALUE TO WS-TRANSFER-AMOUNT
023700             MOVE "Y" TO WS-AMOUNT-FOUND-SW
023800             GO TO 4000-EXIT
023900         END-IF
024000     END-IF.
024100     ADD 1 TO WS-SUB-IDX.
024200     GO TO 4010-SEARCH-RIGHT-LOOP.
024300 4000-EXIT.
024400     EXIT.
024500*
024600*    ROW-MINIMUM FALLBACK - SMALLEST QUALIFYING ABSOLUTE VALUE
024700*    IN THE WHOLE ROW, NOT JUST TO THE RIGHT OF THE LABEL.
024800*
024900 5000-SEARCH-ROW-MIN.
025000     MOVE 999999999.99 TO WS-BEST-ABS.
025100     MOVE 1 TO WS-SUB-IDX.
025200 5010-ROW-MIN-LOOP.
025300     IF WS-SUB-IDX > 4
025400         GO TO 5000-EXIT.
025500     MOVE WS-SUB-IDX TO WS-SCAN-IDX.
025600     PERFORM 7000-PARSE-CELL THRU 7000-EXIT.
025700     IF WS-CELL-VALID-SW = "Y"
025800         PERFORM 7500-ABS-OF-CELL THRU 7500-EXIT
025900         IF WS-CELL-ABS NOT < 1000
026000             IF WS-CELL-ABS < WS-BEST-ABS
026100                 MOVE WS-CELL-ABS   TO WS-BEST-ABS
026200                 MOVE WS-CELL-VALUE TO WS-TRANSFER-AMOUNT
026300                 MOVE "Y" TO WS-AMOUNT-FOUND-SW
026400                 DISPLAY "RVXFER   ROW-MIN CANDIDATE COL=" WS-SUB-IDX
026500                     " AMOUNT=" WS-CELL-WHOLE9 "." WS-CELL-CENTS2
026600             END-IF
026700         END-IF
026800     END-IF.
026900     ADD 1 TO WS-SUB-IDX.
027000     GO TO 5010-ROW-MIN-LOOP.
027100 5000-EXIT.
027200     EXIT.
027300*
027400 6000-WRITE-RESULT.
027500     IF WS-AMOUNT-FOUND-SW = "Y"
027600         MOVE "Y" TO TP-FOUND
027700     ELSE
027800         MOVE "N" TO TP-FOUND
027900         MOVE ZERO TO WS-TRANSFER-AMOUNT.
028000     MOVE WS-TRANSFER-AMOUNT TO TP-AMOUNT.
028100     MOVE WS-TRANSFER-ROW    TO TP-ROW.
028200     WRITE TP-TRANSFER-PARM-RECORD.
028300     MOVE WS-TRANSFER-AMOUNT TO WS-TRANSFER-AMOUNT-AREA.
028400     DISPLAY "RVXFER   TRANSFER ROW ROW=" WS-TRANSFER-ROW
028500         " AMOUNT=" WS-TRANSFER-WHOLE9 "." WS-TRANSFER-CENTS2.
028600 6000-EXIT.
028700     EXIT.
028800*
028900*    GENERIC CELL-TO-NUMBER CONVERSION - NO NUMVAL OR OTHER
029000*    INTRINSIC FUNCTION IS USED.
029100*
029200 7000-PARSE-CELL.
029300     MOVE "Y" TO WS-CELL-VALID-SW.
029400     MOVE "N" TO WS-CELL-NEG-SW.
029500     MOVE ZERO TO WS-CELL-WHOLE.
029600     MOVE ZERO TO WS-CELL-FRAC.
029700     MOVE ZERO TO WS-CELL-FRAC-DIGITS.
029800     MOVE ZERO TO WS-CELL-DOT-CT.
029900     MOVE ZERO TO WS-CELL-DIGIT-CT.
030000     MOVE 1 TO WS-CHAR-IDX.
030100     PERFORM 7010-SCAN-CELL-CHAR THRU 7010-EXIT
030200         UNTIL WS-CHAR-IDX > 20.
030300     IF WS-CELL-DIGIT-CT = ZERO
030400         MOVE "N" TO WS-CELL-VALID-SW.
030500     IF WS-CELL-VALID-SW NOT = "Y"
030600         GO TO 7000-EXIT.
030700     IF WS-CELL-FRAC-DIGITS = 1
030800         MULTIPLY WS-CELL-FRAC BY 10 GIVING WS-CELL-FRAC.
030900     COMPUTE WS-CELL-VALUE = WS-CELL-WHOLE + (WS-CELL-FRAC / 100).
031000     IF WS-CELL-NEG-SW = "Y"
031100         COMPUTE WS-CELL-VALUE = WS-CELL-VALUE * -1.
031200 7000-EXIT.
031300     EXIT.
031400*
031500 7010-SCAN-CELL-CHAR.
031600     MOVE WS-CELL-TEXT (WS-SCAN-IDX) (WS-CHAR-IDX:1)
031700         TO WS-CELL-CHAR.
031800     IF WS-CELL-CHAR = SPACE
031900         GO TO 7010-NEXT.
032000     IF WS-CELL-CHAR = "-"
032100         IF WS-CHAR-IDX = 1
032200             MOVE "Y" TO WS-CELL-NEG-SW
032300         ELSE
032400             MOVE "N" TO WS-CELL-VALID-SW
032500         END-IF
032600         GO TO 7010-NEXT.
032700     IF WS-CELL-CHAR = "."
032800         IF WS-CELL-DOT-CT NOT = ZERO
032900             MOVE "N" TO WS-CELL-VALID-SW
033000         ELSE
033100             MOVE 1 TO WS-CELL-DOT-CT
033200         END-IF
033300         GO TO 7010-NEXT.
033400     IF WS-CELL-CHAR NOT NUMERIC
033500         MOVE "N" TO WS-CELL-VALID-SW
033600         GO TO 7010-NEXT.
033700     MOVE WS-CELL-CHAR TO WS-CELL-DIGIT.
033800     ADD 1 TO WS-CELL-DIGIT-CT.
033900     IF WS-CELL-DOT-CT = ZERO
034000         COMPUTE WS-CELL-WHOLE = WS-CELL-WHOLE * 10
034100             + WS-CELL-DIGIT
034200         GO TO 7010-NEXT.
034300     IF WS-CELL-FRAC-DIGITS NOT < 2
034400         MOVE "N" TO WS-CELL-VALID-SW
034500         GO TO 7010-NEXT.
034600     COMPUTE WS-CELL-FRAC = WS-CELL-FRAC * 10 + WS-CELL-DIGIT.
034700     ADD 1 TO WS-CELL-FRAC-DIGITS.
034800 7010-NEXT.
034900     ADD 1 TO WS-CHAR-IDX.
035000 7010-EXIT.
035100     EXIT.
035200*
035300 7500-ABS-OF-CELL.
035400     IF WS-CELL-VALUE < ZERO
035500         COMPUTE WS-CELL-ABS = WS-CELL-VALUE * -1
035600     ELSE
035700         MOVE WS-CELL-VALUE TO WS-CELL-ABS.
035800 7500-EXIT.
035900     EXIT.
036000*
036100 9900-TERMINATE.
036200     CLOSE RVTOI-FILE.
036300     CLOSE RVPRM-FILE.
036400 9900-EXIT.
036500     EXIT.
