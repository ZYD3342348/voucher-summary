000100****************************************************************
000200*                                                                *
000300*                 NAME x PROJECT REVENUE PIVOT                  *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVPIVOT.
000900 AUTHOR.            D. M. SANTOS.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      22/04/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       FILTERS THE NORMALIZED REVENUE DETAIL
001800*                   (WORK-DETAIL-LONG) TO ONE INCOME TYPE LETTER
001900*                   (WS-FILTER-TYPE BELOW, DEFAULT H) AND PIVOTS
002000*                   THE AMOUNT BY ACCOUNT NAME (ROWS) AGAINST
002100*                   REVENUE PROJECT (COLUMNS), WITH A ROW TOTAL,
002200*                   A COLUMN TOTAL AND A GRAND TOTAL.  THE NAMES
002300*                   ARE PRINTED IN ASCENDING NAME ORDER.
002400*
002500*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002600*
002700*    CALLED MODULES.     NONE.
002800*
002900*    FILES USED.
003000*                   WORKLONG  - WORK-DETAIL-LONG (INPUT)
003100*                   PIVOUT    - PIVOT-REPORT     (OUTPUT)
003200*
003300*    TABLE LIMITS.       UP TO W01-MAX-NAMES DISTINCT NAMES AND
003400*                   W01-MAX-PROJ DISTINCT PROJECTS.  A RUN THAT
003500*                   EXCEEDS EITHER LIMIT DROPS THE OVERFLOW AND
003600*                   SAYS SO ON THE CONTROL LOG - IT DOES NOT STOP.
003700*
003800* CHANGES.
003900* 22/04/84 RAD - 1.0.00 CREATED.
004000* 04/09/87 DMS - 1.0.01 REWRITTEN TO SORT THE ROW TABLE BY NAME
004100*                       BEFORE PRINTING - THE ORIGINAL VERSION
004200*                       PRINTED IN FIRST-SEEN ORDER, WHICH THE
004300*                       FRONT DESK SUPERVISOR COULD NOT FOLLOW.
004400* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004500*                       PROGRAM, NO CHANGE REQUIRED.
004600* 05/05/01 MKA - 1.0.03 W01-MAX-NAMES RAISED FROM 200 TO 300 AND
004700*                       W01-MAX-PROJ FROM 6 TO 10 - THE GROUP PICKED
004800*                       UP A FOURTH PROPERTY AND THE OLD LIMITS WERE
004900*                       STARTING TO DROP NAMES OFF THE PIVOT.
005000*
005100****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 COPY "ENVDIV.COB".
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     COPY "SELRVWDL.COB".
005900     SELECT PIVOUT-FILE  ASSIGN TO "PIVOUT"
006000             ORGANIZATION   IS LINE SEQUENTIAL
006100             FILE STATUS    IS PIVOUT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500     COPY "FDRVWDL.COB".
006600 FD  PIVOUT-FILE.
006700 01  PR-LINE                  PIC X(250).
006800*
006900 WORKING-STORAGE SECTION.
007000 77  PROG-NAME            PIC X(17) VALUE "RVPIVOT (1.0.02)".
007100 77  WS-FILTER-TYPE       PIC X     VALUE "H".
007200 77  W01-MAX-NAMES        PIC 9(3)  VALUE 300.
007300 77  W01-MAX-PROJ         PIC 9(2)  VALUE 10.
007400*
007500 01  WS-FILE-STATUS.
007600     03  RVWDL-STATUS     PIC XX    VALUE "00".
007700     03  PIVOUT-STATUS    PIC XX    VALUE "00".
007800*
007900 01  WS-SWITCHES.
008000     03  WS-EOF-SW            PIC X VALUE "N".
008100         88  END-OF-WORKLONG        VALUE "Y".
008200     03  WS-FOUND-SW          PIC X VALUE "N".
008300     03  WS-OVERFLOW-SW       PIC X VALUE "N".
008400*
008500 01  WS-COUNTERS.
008600     03  WS-NAME-COUNT    PIC 9(4)  COMP  VALUE ZERO.
008700     03  WS-PROJ-COUNT    PIC 9(4)  COMP  VALUE ZERO.
008800     03  WS-ROW-IDX       PIC 9(4)  COMP  VALUE ZERO.
008900     03  WS-COL-IDX       PIC 9(4)  COMP  VALUE ZERO.
009000     03  WS-SORT-I        PIC 9(4)  COMP  VALUE ZERO.
009100     03  WS-SORT-J        PIC 9(4)  COMP  VALUE ZERO.
009200*
009300*    ALPHABET TABLES FOR THE CASE-INSENSITIVE FILTER COMPARE.
009400*
009500 01  WS-ALPHABET-AREA.
009600     03  WS-ALPHABET-UPPER PIC X(26)
009700                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800 01  WS-ALPHABET-TBL REDEFINES WS-ALPHABET-AREA.
009900     03  WS-ALPHABET-CHAR PIC X     OCCURS 26.
010000 77  WS-ALPHABET-LOWER    PIC X(26)
010100                           VALUE "abcdefghijklmnopqrstuvwxyz".
010200 01  WS-ALPHA-IDX1        PIC 99    COMP VALUE ZERO.
010300 01  WS-ALPHA-IDX2        PIC 99    COMP VALUE ZERO.
010400 01  WS-FOLD-CHAR1        PIC X.
010500 01  WS-FOLD-CHAR2        PIC X.
010600*
010700*    THE PIVOT TABLE - ONE ROW PER DISTINCT NAME, ONE CELL PER
010800*    DISTINCT PROJECT SEEN SO FAR.
010900*
011000 01  WS-PIVOT-TABLE.
011100     03  WS-PIVOT-ROW OCCURS 300 TIMES.
011200         05  WS-PIVOT-NAME      PIC X(20).
011300         05  WS-PIVOT-CELL      PIC S9(9)V99 COMP-3 OCCURS 10.
011400         05  WS-PIVOT-ROWTOTAL  PIC S9(9)V99 COMP-3.
011500*
011600*    FLAT BYTE VIEW OF THE PIVOT TABLE, SO THE WHOLE TABLE CAN BE
011700*    BLANKED OUT IN ONE MOVE BEFORE EACH RUN.
011800*
011900 01  WS-PIVOT-TABLE-FLAT REDEFINES WS-PIVOT-TABLE.
012000     03  WS-PIVOT-FLAT-BYTES  PIC X(25800).
012100*
012200 01  WS-SORT-TEMP.
012300     03  WS-SORT-TEMP-NAME      PIC X(20).
012400     03  WS-SORT-TEMP-CELL      PIC S9(9)V99 COMP-3 OCCURS 10.
012500     03  WS-SORT-TEMP-ROWTOTAL  PIC S9(9)V99 COMP-3.
012600*
012700 01  WS-PROJECT-TABLE.
012800     03  WS-PROJECT-NAME     PIC X(20) OCCURS 10.
012900     03  WS-PROJECT-COLTOTAL PIC S9(9)V99 COMP-3 OCCURS 10.
013000*
013100 01  WS-PROJECT-TABLE-FLAT REDEFINES WS-PROJECT-TABLE.
013200     03  WS-PROJECT-FLAT-BYTES PIC X(260).
013300*
013400 01  WS-GRAND-TOTAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
013500*
013600*    LINE-ASSEMBLY WORK AREA.
013700*
013800 01  WS-LINE-PTR           PIC 9(4)  COMP VALUE ZERO.
013900 01  WS-EDIT-AMOUNT        PIC -(8)9.99.
014000 01  WS-EDIT-PROJECT       PIC X(12).
014100*
014200 PROCEDURE DIVISION.
014300*
014400 0000-MAIN.
014500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014600     PERFORM 2000-READ-FILTER THRU 2000-EXIT.
014700     PERFORM 3000-PROCESS-ONE THRU 3000-EXIT
014800         UNTIL END-OF-WORKLONG.
014900     CLOSE RVWDL-FILE.
015000     PERFORM 4000-COMPUTE-TOTALS THRU 4000-EXIT.
015100     PERFORM 5000-SORT-NAMES THRU 5000-EXIT.
015200     PERFORM 6000-PRINT-PIVOT THRU 6000-EXIT.
015300     CLOSE PIVOUT-FILE.
015400     IF WS-OVERFLOW-SW = "Y"
015500         DISPLAY "RVPIVOT  WARNING - NAME OR PROJECT TABLE "
015600             "LIMIT REACHED, SOME DATA DROPPED".
015700     STOP RUN.
015800*
015900 1000-INITIALIZE.
016000     MOVE SPACES TO WS-PIVOT-TABLE-FLAT.
016100     MOVE SPACES TO WS-PROJECT-TABLE-FLAT.
016200     OPEN INPUT  RVWDL-FILE.
016300     OPEN OUTPUT PIVOUT-FILE.
016400 1000-EXIT.
016500     EXIT.
016600*
016700 2000-READ-FILTER.
016800     READ RVWDL-FILE
016900         AT END MOVE "Y" TO WS-EOF-SW.
017000     IF END-OF-WORKLONG
017100         GO TO 2000-EXIT.
017200     PERFORM 2100-TYPE-MATCHES THRU 2100-EXIT.
017300     IF WS-FOUND-SW = "N"
017400         PERFORM 2000-READ-FILTER.
017500 2000-EXIT.
017600     EXIT.
017700*
017800*    CASE-INSENSITIVE COMPARE OF WL-INC-TYPE AGAINST THE
017900*    REQUESTED FILTER LETTER.
018000*
018100 2100-TYPE-MATCHES.
018200     MOVE "N" TO WS-FOUND-SW.
018300     PERFORM 2110-FOLD-UPPER THRU 2110-EXIT.
018400     IF WS-FOLD-CHAR1 = WS-FOLD-CHAR2
018500         MOVE "Y" TO WS-FOUND-SW.
018600 2100-EXIT.
018700     EXIT.
018800*
018900 2110-FOLD-UPPER.
019000     MOVE WL-INC-TYPE    TO WS-FOLD-CHAR1.
019100     MOVE WS-FILTER-TYPE TO WS-FOLD-CHAR2.
019200     MOVE 1 TO WS-ALPHA-IDX1.
019300 2111-FOLD1-LOOP.
019400     IF WS-ALPHA-IDX1 > 26
019500         GO TO 2120-FOLD2.
019600     IF WS-ALPHABET-LOWER (WS-ALPHA-IDX1:1) = WS-FOLD-CHAR1
019700         MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX1) TO WS-FOLD-CHAR1
019800         GO TO 2120-FOLD2.
019900     ADD 1 TO WS-ALPHA-IDX1.
020000     GO TO 2111-FOLD1-LOOP.
020100 2120-FOLD2.
020200     MOVE 1 TO WS-ALPHA-IDX2.
020300 2121-FOLD2-LOOP.
020400     IF WS-ALPHA-IDX2 > 26
020500         GO TO 2110-EXIT.
020600     IF WS-ALPHABET-LOWER (WS-ALPHA-IDX2:1) = WS-FOLD-CHAR2
020700         MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX2) TO WS-FOLD-CHAR2
020800         GO TO 2110-EXIT.
020900     ADD 1 TO WS-ALPHA-IDX2.
021000     GO TO 2121-FOLD2-LOOP.
021100 2110-EXIT.
021200     EXIT.
021300*
021400 3000-PROCESS-ONE.
021500     PERFORM 3100-FIND-OR-ADD-PROJ THRU 3100-EXIT.
021600     PERFORM 3200-FIND-OR-ADD-NAME THRU 3200-EXIT.
021700     IF WS-ROW-IDX NOT = ZERO AND WS-COL-IDX NOT = ZERO
021800         ADD WL-AMOUNT TO WS-PIVOT-CELL (WS-ROW-IDX, WS-COL-IDX).
021900     PERFORM 2000-READ-FILTER THRU 2000-EXIT.
022000 3000-EXIT.
022100     EXIT.
022200*
022300 3100-FIND-OR-ADD-PROJ.
022400     MOVE ZERO TO WS-COL-IDX.
022500     MOVE 1 TO WS-COL-IDX.
022600 3110-FIND-PROJ-LOOP.
022700     IF WS-COL-IDX > WS-PROJ-COUNT
022800         GO TO 3120-ADD-PROJ.
022900     IF WS-PROJECT-NAME (WS-COL-IDX) = WL-PROJECT
023000         GO TO 3100-EXIT.
023100     ADD 1 TO WS-COL-IDX.
023200     GO TO 3110-FIND-PROJ-LOOP.
023300 3120-ADD-PROJ.
023400     IF WS-PROJ-COUNT NOT < W01-MAX-PROJ
023500         MOVE "Y" TO WS-OVERFLOW-SW
023600         MOVE ZERO TO WS-COL-IDX
023700         GO TO 3100-EXIT.
023800     ADD 1 TO WS-PROJ-COUNT.
023900     MOVE WS-PROJ-COUNT TO WS-COL-IDX.
024000     MOVE WL-PROJECT TO WS-PROJECT-NAME (WS-COL-IDX).
024100 3100-EXIT.
024200     EXIT.
024300*
024400 3200-FIND-OR-ADD-NAME.
024500     MOVE 1 TO WS-ROW-IDX.
024600 3210-FIND-NAME-LOOP.
024700     IF WS-ROW-IDX > WS-NAME-COUNT
024800         GO TO 3220-ADD-NAME.
024900     IF WS-PIVOT-NAME (WS-ROW-IDX) = WL-NAME
025000         GO TO 3200-EXIT.
025100     ADD 1 TO WS-ROW-IDX.
025200     GO TO 3210-FIND-NAME-LOOP.
025300 3220-ADD-NAME.
025400     IF WS-NAME-COUNT NOT < W01-MAX-NAMES
025500         MOVE "Y" TO WS-OVERFLOW-SW
025600         MOVE ZERO TO WS-ROW-IDX
025700         GO TO 3200-EXIT.
025800     ADD 1 TO WS-NAME-COUNT.
025900     MOVE WS-NAME-COUNT TO WS-ROW-IDX.
026000     MOVE WL-NAME TO WS-PIVOT-NAME (WS-ROW-IDX).
026100 3200-EXIT.
026200     EXIT.
026300*
026400*    ROW TOTALS, COLUMN TOTALS AND THE GRAND TOTAL.
026500*
026600 4000-COMPUTE-TOTALS.
026700     MOVE 1 TO WS-ROW-IDX.
026800 4010-ROW-LOOP.
026900     IF WS-ROW-IDX > WS-NAME-COUNT
027000         GO TO 4000-EXIT.
027100     MOVE ZERO TO WS-PIVOT-ROWTOTAL (WS-ROW-IDX).
027200     MOVE 1 TO WS-COL-IDX.
027300 4011-COL-LOOP.
027400     IF WS-COL-IDX > WS-PROJ-COUNT
027500         GO TO 4012-ROW-NEXT.
027600     ADD WS-PIVOT-CELL (WS-ROW-IDX, WS-COL-IDX)
027700         TO WS-PIVOT-ROWTOTAL (WS-ROW-IDX).
027800     ADD WS-PIVOT-CELL (WS-ROW-IDX, WS-COL-IDX)
027900         TO WS-PROJECT-COLTOTAL (WS-COL-IDX).
028000     ADD WS-PIVOT-CELL (WS-ROW-IDX, WS-COL-IDX) TO WS-GRAND-TOTAL.
028100     ADD 1 TO WS-COL-IDX.
028200     GO TO 4011-COL-LOOP.
028300 4012-ROW-NEXT.
028400     ADD 1 TO WS-ROW-IDX.
028500     GO TO 4010-ROW-LOOP.
028600 4000-EXIT.
028700     EXIT.
028800*
028900*    BUBBLE SORT OF THE ROW TABLE INTO ASCENDING NAME ORDER.
029000*
029100 5000-SORT-NAMES.
029200     IF WS-NAME-COUNT < 2
029300         GO TO 5000-EXIT.
029400     MOVE 1 TO WS-SORT-I.
029500 5010-OUTER-LOOP.
029600     IF WS-SORT-I NOT < WS-NAME-COUNT
029700         GO TO 5000-EXIT.
029800     COMPUTE WS-SORT-J = WS-SORT-I + 1.
029900 5020-INNER-LOOP.
030000     IF WS-SORT-J > WS-NAME-COUNT
030100         GO TO 5030-OUTER-NEXT.
030200     IF WS-PIVOT-NAME (WS-SORT-J) < WS-PIVOT-NAME (WS-SORT-I)
030300         MOVE WS-PIVOT-ROW (WS-SORT-I) TO WS-SORT-TEMP
030400         MOVE WS-PIVOT-ROW (WS-SORT-J) TO WS-PIVOT-ROW (WS-SORT-I)
030500         MOVE WS-SORT-TEMP TO WS-PIVOT-ROW (WS-SORT-J).
030600     ADD 1 TO WS-SORT-J.
030700     GO TO 5020-INNER-LOOP.
030800 5030-OUTER-NEXT.
030900     ADD 1 TO WS-SORT-I.
031000     GO TO 5010-OUTER-LOOP.
031100 5000-EXIT.
031200     EXIT.
031300*
031400 6000-PRINT-PIVOT.
031500     PERFORM 6100-PRINT-HEADER THRU 6100-EXIT.
031600     MOVE 1 TO WS-ROW-IDX.
031700 6010-DETAIL-LOOP.
031800     IF WS-ROW-IDX > WS-NAME-COUNT
031900         GO TO 6020-PRINT-TOTALS.
032000     PERFORM 6200-PRINT-DETAIL THRU 6200-EXIT.
032100     ADD 1 TO WS-ROW-IDX.
032200     GO TO 6010-DETAIL-LOOP.
032300 6020-PRINT-TOTALS.
032400     PERFORM 6300-PRINT-TOTAL-LINE THRU 6300-EXIT.
032500 6000-EXIT.
032600     EXIT.
032700*
032800 6100-PRINT-HEADER.
032900     MOVE SPACES TO PR-LINE.
033000     MOVE 1 TO WS-LINE-PTR.
033100     STRING "NAME                " DELIMITED BY SIZE
033200         INTO PR-LINE WITH POINTER WS-LINE-PTR.
033300     MOVE 1 TO WS-COL-IDX.
033400 6110-HEADER-LOOP.
033500     IF WS-COL-IDX > WS-PROJ-COUNT
033600         GO TO 6120-HEADER-TOTAL.
033700     MOVE WS-PROJECT-NAME (WS-COL-IDX) TO WS-EDIT-PROJECT.
033800     STRING " " WS-EDIT-PROJECT DELIMITED BY SIZE
033900         INTO PR-LINE WITH POINTER WS-LINE-PTR.
034000     ADD 1 TO WS-COL-IDX.
034100     GO TO 6110-HEADER-LOOP.
034200 6120-HEADER-TOTAL.
034300     STRING " TOTAL       " DELIMITED BY SIZE
034400         INTO PR-LINE WITH POINTER WS-LINE-PTR.
034500     WRITE PR-LINE.
034600 6100-EXIT.
034700     EXIT.
034800*
034900 6200-PRINT-DETAIL.
035000     MOVE SPACES TO PR-LINE.
035100     MOVE 1 TO WS-LINE-PTR.
035200     STRING WS-PIVOT-NAME (WS-ROW-IDX) DELIMITED BY SIZE
035300         INTO PR-LINE WITH POINTER WS-LINE-PTR.
035400     MOVE 1 TO WS-COL-IDX.
035500 6210-CELL-LOOP.
035600     IF WS-COL-IDX > WS-PROJ-COUNT
035700         GO TO 6220-ROW-TOTAL.
035800     MOVE WS-PIVOT-CELL (WS-ROW-IDX WS-COL-IDX) TO WS-EDIT-AMOUNT.
035900     STRING " " WS-EDIT-AMOUNT DELIMITED BY SIZE
036000         INTO PR-LINE WITH POINTER WS-LINE-PTR.
036100     ADD 1 TO WS-COL-IDX.
036200     GO TO 6210-CELL-LOOP.
036300 6220-ROW-TOTAL.
036400     MOVE WS-PIVOT-ROWTOTAL (WS-ROW-IDX) TO WS-EDIT-AMOUNT.
036500     STRING " " WS-EDIT-AMOUNT DELIMITED BY SIZE
036600         INTO PR-LINE WITH POINTER WS-LINE-PTR.
036700     WRITE PR-LINE.
036800 6200-EXIT.
036900     EXIT.
037000*
037100 6300-PRINT-TOTAL-LINE.
037200     MOVE SPACES TO PR-LINE.
037300     MOVE 1 TO WS-LINE-PTR.
037400     STRING "TOTAL               " DELIMITED BY SIZE
037500         INTO PR-LINE WITH POINTER WS-LINE-PTR.
037600     MOVE 1 TO WS-COL-IDX.
037700 6310-COLTOTAL-LOOP.
037800     IF WS-COL-IDX > WS-PROJ-COUNT
037900         GO TO 6320-GRAND-TOTAL.
038000     MOVE WS-PROJECT-COLTOTAL (WS-COL-IDX) TO WS-EDIT-AMOUNT.
038100     STRING " " WS-EDIT-AMOUNT DELIMITED BY SIZE
038200         INTO PR-LINE WITH POINTER WS-LINE-PTR.
038300     ADD 1 TO WS-COL-IDX.
038400     GO TO 6310-COLTOTAL-LOOP.
038500 6320-GRAND-TOTAL.
038600     MOVE WS-GRAND-TOTAL TO WS-EDIT-AMOUNT.
038700     STRING " " WS-EDIT-AMOUNT DELIMITED BY SIZE
038800         INTO PR-LINE WITH POINTER WS-LINE-PTR.
038900     WRITE PR-LINE.
039000 6300-EXIT.
039100     EXIT.
