000100****************************************************************
000200*                                                                *
000300*                  TAX ADJUSTMENT TABLE BUILDER                 *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVADJST.
000900 AUTHOR.            R. A. DUNNE.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      29/04/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       FILTERS WORK-DETAIL-LONG BY INCOME TYPE (SAME
001800*                   FILTER LETTER AS RVPIVOT, SEE WS-FILTER-TYPE
001900*                   BELOW), GROUPS WHAT SURVIVES BY NAME AND
002000*                   PROJECT, AND WRITES ONE ADJUST-REC PER GROUP
002100*                   WITH THE TAX BUCKETS DEFAULTED TO "EVERYTHING
002200*                   TAXABLE AT 6 PCT" (NOTAX=0, TAX5=0, TAX6=THE
002300*                   GROUPED AMOUNT).  THE FRONT DESK TAX CLERK MAY
002400*                   HAND-EDIT ADJFIL BEFORE RVTAXSM/RVTXPRJ RUN.
002500*
002600*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002700*
002800*    CALLED MODULES.     NONE.
002900*
003000*    FILES USED.
003100*                   WORKLONG  - WORK-DETAIL-LONG (INPUT)
003200*                   ADJFIL    - ADJUST-FILE      (OUTPUT)
003300*
003400*    TABLE LIMITS.       UP TO W01-MAX-GROUPS NAME/PROJECT PAIRS.
003500*                   OVERFLOW GROUPS ARE DROPPED AND
003600*                   REPORTED ON THE CONTROL LOG, BUT THE RUN GOES
003700*                   ON.
003800*
003900* CHANGES.
004000* 29/04/84 RAD - 1.0.00 CREATED.
004100* 11/12/86 DMS - 1.0.01 ADDED THE GROUP-COUNT/TOTAL-AMOUNT CONTROL
004200*                       LOG LINE - THE TAX CLERK WANTED A QUICK
004300*                       CROSS-CHECK AGAINST THE PIVOT BEFORE SHE
004400*                       STARTED HAND-EDITING THE BUCKETS.
004500* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004600*                       PROGRAM, NO CHANGE REQUIRED.
004700* 18/09/00 MKA - 1.0.03 W01-MAX-GROUPS RAISED FROM 200 TO 300 TO
004800*                       KEEP STEP WITH THE PIVOT PROGRAM'S OWN
004900*                       GROUP TABLE - A NEWLY ADDED PROPERTY WAS
005000*                       PUSHING THE OLD TABLE PAST ITS LIMIT.
005100*
005200****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 COPY "ENVDIV.COB".
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     COPY "SELRVWDL.COB".
006000     COPY "SELRVADJ.COB".
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400     COPY "FDRVWDL.COB".
006500     COPY "FDRVADJ.COB".
006600*
006700 WORKING-STORAGE SECTION.
006800 77  PROG-NAME            PIC X(17) VALUE "RVADJST (1.0.02)".
006900 77  WS-FILTER-TYPE       PIC X     VALUE "H".
007000 77  W01-MAX-GROUPS       PIC 9(3)  VALUE 300.
007100*
007200 01  WS-FILE-STATUS.
007300     03  RVWDL-STATUS     PIC XX    VALUE "00".
007400     03  RVADJ-STATUS     PIC XX    VALUE "00".
007500*
007600 01  WS-SWITCHES.
007700     03  WS-EOF-SW            PIC X VALUE "N".
007800         88  END-OF-WORKLONG        VALUE "Y".
007900     03  WS-FOUND-SW          PIC X VALUE "N".
008000     03  WS-OVERFLOW-SW       PIC X VALUE "N".
008100*
008200 01  WS-COUNTERS.
008300     03  WS-GROUP-COUNT   PIC 9(4)  COMP  VALUE ZERO.
008400     03  WS-GROUP-IDX     PIC 9(4)  COMP  VALUE ZERO.
008500     03  WS-OUT-CNT       PIC 9(6)  COMP  VALUE ZERO.
008600*
008700*    ALPHABET TABLES FOR THE CASE-INSENSITIVE FILTER COMPARE
008800*    (SAME TECHNIQUE AS RVPIVOT).
008900*
009000 01  WS-ALPHABET-AREA.
009100     03  WS-ALPHABET-UPPER PIC X(26)
009200                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009300 01  WS-ALPHABET-TBL REDEFINES WS-ALPHABET-AREA.
009400     03  WS-ALPHABET-CHAR PIC X     OCCURS 26.
009500 77  WS-ALPHABET-LOWER    PIC X(26)
009600                           VALUE "abcdefghijklmnopqrstuvwxyz".
009700 01  WS-ALPHA-IDX1        PIC 99    COMP VALUE ZERO.
009800 01  WS-ALPHA-IDX2        PIC 99    COMP VALUE ZERO.
009900 01  WS-FOLD-CHAR1        PIC X.
010000 01  WS-FOLD-CHAR2        PIC X.
010100*
010200*    THE GROUPING TABLE - ONE ROW PER DISTINCT NAME/PROJECT PAIR.
010300*
010400 01  WS-GROUP-TABLE.
010500     03  WS-GROUP-ROW OCCURS 300 TIMES.
010600         05  WS-GROUP-NAME      PIC X(20).
010700         05  WS-GROUP-PROJECT   PIC X(20).
010800         05  WS-GROUP-AMOUNT    PIC S9(9)V99 COMP-3.
010900 01  WS-GROUP-TABLE-FLAT REDEFINES WS-GROUP-TABLE
011000                           PIC X(13800).
011100*
011200*    WHOLE/CENTS SPLIT FOR THE CONTROL LOG TOTAL-AMOUNT LINE -
011300*    NO PIC-EDITED FIELD, NO INTRINSIC FUNCTION, JUST THE
011400*    STANDARD TWO-FIELD DISPLAY IDIOM.
011500*
011600 01  WS-TOTAL-AMOUNT-AREA.
011700     03  WS-TOTAL-AMOUNT      PIC S9(9)V99.
011800 01  WS-TOTAL-PRINT-ALT REDEFINES WS-TOTAL-AMOUNT-AREA.
011900     03  WS-TOTAL-WHOLE9      PIC S9(9).
012000     03  WS-TOTAL-CENTS2      PIC 99.
012100*
012200 PROCEDURE DIVISION.
012300*
012400 0000-MAIN.
012500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012600     PERFORM 2000-READ-FILTER THRU 2000-EXIT.
012700     PERFORM 3000-PROCESS-ONE THRU 3000-EXIT
012800         UNTIL END-OF-WORKLONG.
012900     CLOSE RVWDL-FILE.
013000     PERFORM 4000-WRITE-GROUPS THRU 4000-EXIT.
013100     CLOSE RVADJ-FILE.
013200     PERFORM 9000-PRINT-CONTROL-LOG THRU 9000-EXIT.
013300     IF WS-OVERFLOW-SW = "Y"
013400         DISPLAY "RVADJST  WARNING - GROUP TABLE LIMIT REACHED, "
013500             "SOME DATA DROPPED".
013600     STOP RUN.
013700*
013800 1000-INITIALIZE.
013900     MOVE SPACES TO WS-GROUP-TABLE-FLAT.
014000     OPEN INPUT  RVWDL-FILE.
014100     OPEN OUTPUT RVADJ-FILE.
014200 1000-EXIT.
014300     EXIT.
014400*
014500 2000-READ-FILTER.
014600     READ RVWDL-FILE
014700         AT END MOVE "Y" TO WS-EOF-SW.
014800     IF END-OF-WORKLONG
014900         GO TO 2000-EXIT.
015000     PERFORM 2100-TYPE-MATCHES THRU 2100-EXIT.
015100     IF WS-FOUND-SW = "N"
015200         PERFORM 2000-READ-FILTER.
015300 2000-EXIT.
015400     EXIT.
015500*
015600 2100-TYPE-MATCHES.
015700     MOVE "N" TO WS-FOUND-SW.
015800     PERFORM 2110-FOLD-UPPER THRU 2110-EXIT.
015900     IF WS-FOLD-CHAR1 = WS-FOLD-CHAR2
016000         MOVE "Y" TO WS-FOUND-SW.
016100 2100-EXIT.
016200     EXIT.
016300*
016400 2110-FOLD-UPPER.
016500     MOVE WL-INC-TYPE    TO WS-FOLD-CHAR1.
016600     MOVE WS-FILTER-TYPE TO WS-FOLD-CHAR2.
016700     MOVE 1 TO WS-ALPHA-IDX1.
016800 2111-FOLD1-LOOP.
016900     IF WS-ALPHA-IDX1 > 26
017000         GO TO 2120-FOLD2.
017100     IF WS-ALPHABET-LOWER (WS-ALPHA-IDX1:1) = WS-FOLD-CHAR1
017200         MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX1) TO WS-FOLD-CHAR1
017300         GO TO 2120-FOLD2.
017400     ADD 1 TO WS-ALPHA-IDX1.
017500     GO TO 2111-FOLD1-LOOP.
017600 2120-FOLD2.
017700     MOVE 1 TO WS-ALPHA-IDX2.
017800 2121-FOLD2-LOOP.
017900     IF WS-ALPHA-IDX2 > 26
018000         GO TO 2110-EXIT.
018100     IF WS-ALPHABET-LOWER (WS-ALPHA-IDX2:1) = WS-FOLD-CHAR2
018200         MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX2) TO WS-FOLD-CHAR2
018300         GO TO 2110-EXIT.
018400     ADD 1 TO WS-ALPHA-IDX2.
018500     GO TO 2121-FOLD2-LOOP.
018600 2110-EXIT.
018700     EXIT.
018800*
018900 3000-PROCESS-ONE.
019000     PERFORM 3100-FIND-OR-ADD-GROUP THRU 3100-EXIT.
019100     IF WS-GROUP-IDX NOT = ZERO
019200         ADD WL-AMOUNT TO WS-GROUP-AMOUNT (WS-GROUP-IDX).
019300     PERFORM 2000-READ-FILTER THRU 2000-EXIT.
019400 3000-EXIT.
019500     EXIT.
019600*
019700 3100-FIND-OR-ADD-GROUP.
019800     MOVE 1 TO WS-GROUP-IDX.
019900 3110-FIND-GROUP-LOOP.
020000     IF WS-GROUP-IDX > WS-GROUP-COUNT
020100         GO TO 3120-ADD-GROUP.
020200     IF WS-GROUP-NAME (WS-GROUP-IDX) = WL-NAME
020300             AND WS-GROUP-PROJECT (WS-GROUP-IDX) = WL-PROJECT
020400         GO TO 3100-EXIT.
020500     ADD 1 TO WS-GROUP-IDX.
020600     GO TO 3110-FIND-GROUP-LOOP.
020700 3120-ADD-GROUP.
020800     IF WS-GROUP-COUNT NOT < W01-MAX-GROUPS
020900         MOVE "Y" TO WS-OVERFLOW-SW
021000         MOVE ZERO TO WS-GROUP-IDX
021100         GO TO 3100-EXIT.
021200     ADD 1 TO WS-GROUP-COUNT.
021300     MOVE WS-GROUP-COUNT TO WS-GROUP-IDX.
021400     MOVE WL-NAME    TO WS-GROUP-NAME    (WS-GROUP-IDX).
021500     MOVE WL-PROJECT TO WS-GROUP-PROJECT (WS-GROUP-IDX).
021600     MOVE ZERO       TO WS-GROUP-AMOUNT  (WS-GROUP-IDX).
021700 3100-EXIT.
021800     EXIT.
021900*
022000 4000-WRITE-GROUPS.
022100     MOVE ZERO TO WS-TOTAL-AMOUNT.
022200     MOVE 1 TO WS-GROUP-IDX.
022300 4010-WRITE-LOOP.
022400     IF WS-GROUP-IDX > WS-GROUP-COUNT
022500         GO TO 4000-EXIT.
022600     MOVE WS-GROUP-NAME    (WS-GROUP-IDX) TO AJ-NAME.
022700     MOVE WS-GROUP-PROJECT (WS-GROUP-IDX) TO AJ-PROJECT.
022800     MOVE WS-GROUP-AMOUNT  (WS-GROUP-IDX) TO AJ-AMOUNT.
022900     MOVE ZERO                            TO AJ-NOTAX.
023000     MOVE ZERO                            TO AJ-TAX5.
023100     MOVE WS-GROUP-AMOUNT  (WS-GROUP-IDX) TO AJ-TAX6.
023200     MOVE SPACES                          TO AJ-REMARK.
023300     WRITE AJ-ADJUST-RECORD.
023400     ADD 1 TO WS-OUT-CNT.
023500     ADD WS-GROUP-AMOUNT (WS-GROUP-IDX) TO WS-TOTAL-AMOUNT.
023600     ADD 1 TO WS-GROUP-IDX.
023700     GO TO 4010-WRITE-LOOP.
023800 4000-EXIT.
023900     EXIT.
024000*
024100 9000-PRINT-CONTROL-LOG.
024200     DISPLAY "RVADJST  FILTER TYPE ......... " WS-FILTER-TYPE.
024300     DISPLAY "RVADJST  GROUPS WRITTEN ...... " WS-OUT-CNT.
024400     DISPLAY "RVADJST  TOTAL GROUPED AMOUNT  "
024500         WS-TOTAL-WHOLE9 "." WS-TOTAL-CENTS2.
024600 9000-EXIT.
024700     EXIT.
