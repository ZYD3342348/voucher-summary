000100****************************************************************
000200*                                                                *
000300*                 FRONT DESK REVENUE DETAIL NORMALIZER          *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVNORM.
000900 AUTHOR.            R. A. DELACRUZ.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      08/04/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       MONTHLY BATCH - CLEANS THE FRONT DESK'S RAW
001800*                   REVENUE DETAIL EXPORT (WORK-DETAIL-IN), MERGES
001900*                   HALF-DAY RENTAL INTO ROOM, DERIVES THE INCOME
002000*                   TYPE LETTER FROM THE GUEST/ACCOUNT NAME AND
002100*                   WRITES THE NORMALIZED WORK-DETAIL-LONG FILE
002200*                   USED BY THE PIVOT AND ADJUSTMENT PROGRAMS.
002300*                   OPTIONALLY PRINTS THE ADJUST-S ROOM REVENUE
002400*                   RECONCILIATION WHEN RVXFER HAS LEFT A
002500*                   TRANSFER AMOUNT IN THE XFRPARM FILE.
002600*
002700*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.
003200*                   WORKIN    - WORK-DETAIL-IN  (INPUT)
003300*                   WORKLONG  - WORK-DETAIL-LONG (OUTPUT)
003400*                   XFRPARM   - TRANSFER AMOUNT HAND-OFF (INPUT,
003500*                               OPTIONAL - MAY NOT EXIST)
003600*
003700*    ERROR MESSAGES USED.    NONE - BAD AMOUNTS ARE SILENTLY
003800*                   DROPPED PER THE BUSINESS RULE, NOT ERRORED.
003900*
004000* CHANGES.
004100* 08/04/84 RAD - 1.0.00 CREATED.
004200* 19/11/86 DMS - 1.0.01 HALF-DAY MERGE ADDED AFTER AMOUNT CHECK,
004300*                       WAS BEING APPLIED TOO EARLY - PROJECT
004400*                       MERGE MUST FOLLOW VALIDATION PER ACCTS.
004500* 02/07/90 DMS - 1.0.02 ROOM PIVOT NOW ACCUMULATES AN "OTHER"
004600*                       BUCKET SO ROOM-GRAND STAYS A TRUE TOTAL
004700*                       ACROSS EVERY INCOME TYPE, NOT JUST H/L/T.
004800* 11/01/99 TOK - 1.0.03 Y2K REVIEW - NO 2-DIGIT YEARS HELD BY
004900*                       THIS PROGRAM, NO CHANGE REQUIRED.
005000* 14/08/03 MKA - 1.0.04 XFRPARM NOW OPTIONAL - "FILE NOT FOUND"
005100*                       (STATUS 35) NO LONGER ABORTS THE RUN.
005200*
005300****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 COPY "ENVDIV.COB".
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     COPY "SELRVWDI.COB".
006100     COPY "SELRVWDL.COB".
006200     COPY "SELRVPRM.COB".
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600     COPY "FDRVWDI.COB".
006700     COPY "FDRVWDL.COB".
006800     COPY "FDRVPRM.COB".
006900*
007000 WORKING-STORAGE SECTION.
007100 77  PROG-NAME            PIC X(17) VALUE "RVNORM (1.0.04)".
007200*
007300 01  WS-FILE-STATUS.
007400     03  RVWDI-STATUS     PIC XX    VALUE "00".
007500     03  RVWDL-STATUS     PIC XX    VALUE "00".
007600     03  RVPRM-STATUS     PIC XX    VALUE "00".
007700*
007800 01  WS-SWITCHES.
007900     03  WS-EOF-SW            PIC X VALUE "N".
008000         88  END-OF-WORKIN          VALUE "Y".
008100     03  WS-XFER-PRESENT-SW   PIC X VALUE "N".
008200         88  XFER-AMOUNT-SUPPLIED   VALUE "Y".
008300*
008400 01  WS-COUNTERS.
008500     03  WS-IN-ROW        PIC 9(6)  COMP   VALUE ZERO.
008600     03  WS-OUT-CNT       PIC 9(6)  COMP   VALUE ZERO.
008700     03  WS-ALPHA-IDX     PIC 99    COMP   VALUE ZERO.
008800*
008900*    ALPHABET TABLE - WS-ALPHABET-CHAR GIVES AN UPPERCASE LETTER
009000*    BY POSITION 1-26, USED BOTH TO TURN A LOWER-CASE LETTER
009100*    FOUND IN A NAME INTO ITS UPPER-CASE EQUIVALENT AND TO MAP
009200*    AN INCOME TYPE LETTER ONTO ITS COUNT-TABLE SUBSCRIPT.
009300*
009400 01  WS-ALPHABET-AREA.
009500     03  WS-ALPHABET      PIC X(26)
009600                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700 01  WS-ALPHABET-TBL REDEFINES WS-ALPHABET-AREA.
009800     03  WS-ALPHABET-CHAR PIC X     OCCURS 26.
009900*
010000 01  WS-ALPHABET-LOWER    PIC X(26)
010100                           VALUE "abcdefghijklmnopqrstuvwxyz".
010200*
010300*    INCOME-TYPE COUNT TABLE - SUBSCRIPTS 1-26 = A THRU Z,
010400*    SUBSCRIPT 27 = NO LETTER FOUND (BLANK INCOME TYPE).
010500*
010600 01  WS-TYPE-COUNTS.
010700     03  WS-TYPE-CNT      PIC 9(6)  COMP  OCCURS 27 TIMES.
010800*
010900*    ROOM PROJECT PIVOT - AMOUNT BY INCOME TYPE, ROOM ONLY.
011000*
011100 01  WS-ROOM-PIVOT.
011200     03  WS-ROOM-H        PIC S9(9)V99 COMP-3 VALUE ZERO.
011300     03  WS-ROOM-L        PIC S9(9)V99 COMP-3 VALUE ZERO.
011400     03  WS-ROOM-T        PIC S9(9)V99 COMP-3 VALUE ZERO.
011500     03  WS-ROOM-R        PIC S9(9)V99 COMP-3 VALUE ZERO.
011600     03  WS-ROOM-S        PIC S9(9)V99 COMP-3 VALUE ZERO.
011700     03  WS-ROOM-Z        PIC S9(9)V99 COMP-3 VALUE ZERO.
011800     03  WS-ROOM-OTHER    PIC S9(9)V99 COMP-3 VALUE ZERO.
011900     03  WS-ROOM-GRAND    PIC S9(9)V99 COMP-3 VALUE ZERO.
012000 01  WS-ROOM-PIVOT-TBL REDEFINES WS-ROOM-PIVOT.
012100     03  WS-ROOM-BUCKET   PIC S9(9)V99 COMP-3 OCCURS 8.
012200*
012300 01  WS-ADJUST-S          PIC S9(9)V99 COMP-3 VALUE ZERO.
012400 01  WS-XFER-AMOUNT       PIC S9(9)V99 COMP-3 VALUE ZERO.
012500*
012600*    NAME-CLEANING WORK AREA.
012700*
012800 01  WS-NAME-WORK.
012900     03  WS-NAME-IN       PIC X(20).
013000     03  WS-NAME-START    PIC 99    COMP   VALUE ZERO.
013100     03  WS-NAME-END      PIC 99    COMP   VALUE ZERO.
013200     03  WS-NAME-USCORE   PIC 99    COMP   VALUE ZERO.
013300     03  WS-NAME-IDX      PIC 99    COMP   VALUE ZERO.
013400     03  WS-NAME-LEN      PIC 99    COMP   VALUE ZERO.
013500*
013600*    AMOUNT VALIDATION/CONVERSION WORK AREA - WD-AMOUNT IS HELD
013700*    AS TEXT SINCE IT MAY NOT BE NUMERIC.  WS-PARSE-CHAR-TBL
013800*    GIVES CHARACTER-AT-A-TIME ACCESS FOR THE SCAN.
013900*
014000 01  WS-PARSE-AREA.
014100     03  WS-PARSE-TEXT        PIC X(12).
014200 01  WS-PARSE-CHARS REDEFINES WS-PARSE-AREA.
014300     03  WS-PARSE-CHAR-TBL    PIC X  OCCURS 12.
014400*
014500 01  WS-PARSE-CONTROL.
014600     03  WS-PARSE-IDX         PIC 99 COMP VALUE ZERO.
014700     03  WS-PARSE-CHAR        PIC X.
014800     03  WS-PARSE-DIGIT       PIC 9.
014900     03  WS-PARSE-VALID-SW    PIC X  VALUE "Y".
015000     03  WS-PARSE-NEG-SW      PIC X  VALUE "N".
015100     03  WS-PARSE-DOT-SEEN-CT PIC 9  COMP VALUE ZERO.
015200     03  WS-PARSE-DIGIT-CT    PIC 99 COMP VALUE ZERO.
015300     03  WS-PARSE-FRAC-DIGITS PIC 9  COMP VALUE ZERO.
015400     03  WS-PARSE-WHOLE       PIC 9(9)  COMP-3 VALUE ZERO.
015500     03  WS-PARSE-FRAC        PIC 99    COMP-3 VALUE ZERO.
015600*
015700 PROCEDURE DIVISION.
015800*
015900 0000-MAIN.
016000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016100     PERFORM 3000-PROCESS-ONE-DETAIL THRU 3000-EXIT
016200         UNTIL END-OF-WORKIN.
016300     PERFORM 9000-PRINT-CONTROL-LOG THRU 9000-EXIT.
016400     PERFORM 9900-TERMINATE THRU 9900-EXIT.
016500     STOP RUN.
016600*
016700 1000-INITIALIZE.
016800     OPEN INPUT  RVWDI-FILE.
016900     OPEN OUTPUT RVWDL-FILE.
017000     PERFORM 1100-READ-XFER-PARM THRU 1100-EXIT.
017100     PERFORM 2000-READ-DETAIL THRU 2000-EXIT.
017200     IF END-OF-WORKIN
017300         GO TO 1000-EXIT.
017400     IF WD-PROJECT (1:7) = "PROJECT"
017500         PERFORM 2000-READ-DETAIL THRU 2000-EXIT.
017600 1000-EXIT.
017700     EXIT.
017800*
017900 1100-READ-XFER-PARM.
018000     MOVE "N" TO WS-XFER-PRESENT-SW.
018100     OPEN INPUT RVPRM-FILE.
018200     IF RVPRM-STATUS NOT = "00"
018300         GO TO 1100-EXIT.
018400     READ RVPRM-FILE
018500         AT END GO TO 1100-CLOSE.
018600     IF TP-FOUND = "Y"
018700         MOVE TP-AMOUNT TO WS-XFER-AMOUNT
018800         MOVE "Y" TO WS-XFER-PRESENT-SW.
018900 1100-CLOSE.
019000     CLOSE RVPRM-FILE.
019100 1100-EXIT.
019200     EXIT.
019300*
019400 2000-READ-DETAIL.
019500     READ RVWDI-FILE
019600         AT END MOVE "Y" TO WS-EOF-SW.
019700     IF END-OF-WORKIN
019800         GO TO 2000-EXIT.
019900     ADD 1 TO WS-IN-ROW.
020000 2000-EXIT.
020100     EXIT.
020200*
020300 3000-PROCESS-ONE-DETAIL.
020400     PERFORM 4000-CLEAN-NAME THRU 4000-EXIT.
020500     PERFORM 5000-VALIDATE-AMOUNT THRU 5000-EXIT.
020600     IF WS-PARSE-VALID-SW = "Y"
020700         PERFORM 6000-MERGE-PROJECT THRU 6000-EXIT
020800         PERFORM 7000-DERIVE-INC-TYPE THRU 7000-EXIT
020900         PERFORM 8000-WRITE-LONG THRU 8000-EXIT
021000         PERFORM 8500-ACCUM-PIVOT THRU 8500-EXIT.
021100     PERFORM 2000-READ-DETAIL THRU 2000-EXIT.
021200 3000-EXIT.
021300     EXIT.
021400*
021500*    NAME CLEANING - TRIM, TRUNCATE AT FIRST "_", TRIM AGAIN.
021600*
021700 4000-CLEAN-NAME.
021800     MOVE WD-NAME TO WS-NAME-IN.
021900     PERFORM 4010-FIND-START THRU 4010-EXIT.
022000     PERFORM 4020-FIND-END THRU 4020-EXIT.
022100     PERFORM 4030-FIND-USCORE THRU 4030-EXIT.
022200     IF WS-NAME-USCORE > ZERO
022300         COMPUTE WS-NAME-END = WS-NAME-USCORE - 1
022400         PERFORM 4040-RETRIM-END THRU 4040-EXIT.
022500     MOVE SPACES TO WL-NAME.
022600     IF WS-NAME-START = ZERO OR WS-NAME-END < WS-NAME-START
022700         GO TO 4000-EXIT.
022800     COMPUTE WS-NAME-LEN = WS-NAME-END - WS-NAME-START + 1.
022900     MOVE WS-NAME-IN (WS-NAME-START:WS-NAME-LEN)
023000         TO WL-NAME (1:WS-NAME-LEN).
023100 4000-EXIT.
023200     EXIT.
023300*
023400 4010-FIND-START.
023500     MOVE 1 TO WS-NAME-IDX.
023600 4011-FIND-START-LOOP.
023700     IF WS-NAME-IDX > 20
023800         MOVE ZERO TO WS-NAME-START
023900         GO TO 4010-EXIT.
024000     IF WS-NAME-IN (WS-NAME-IDX:1) NOT = SPACE
024100         MOVE WS-NAME-IDX TO WS-NAME-START
024200         GO TO 4010-EXIT.
024300     ADD 1 TO WS-NAME-IDX.
024400     GO TO 4011-FIND-START-LOOP.
024500 4010-EXIT.
024600     EXIT.
024700*
024800 4020-FIND-END.
024900     MOVE 20 TO WS-NAME-IDX.
025000 4021-FIND-END-LOOP.
025100     IF WS-NAME-IDX < WS-NAME-START
025200         MOVE ZERO TO WS-NAME-END
025300         GO TO 4020-EXIT.
025400     IF WS-NAME-IN (WS-NAME-IDX:1) NOT = SPACE
025500         MOVE WS-NAME-IDX TO WS-NAME-END
025600         GO TO 4020-EXIT.
025700     SUBTRACT 1 FROM WS-NAME-IDX.
025800     GO TO 4021-FIND-END-LOOP.
025900 4020-EXIT.
026000     EXIT.
026100*
026200 4030-FIND-USCORE.
026300     MOVE ZERO TO WS-NAME-USCORE.
026400     IF WS-NAME-START = ZERO
026500         GO TO 4030-EXIT.
026600     MOVE WS-NAME-START TO WS-NAME-IDX.
026700 4031-FIND-USCORE-LOOP.
026800     IF WS-NAME-IDX > WS-NAME-END
026900         GO TO 4030-EXIT.
027000     IF WS-NAME-IN (WS-NAME-IDX:1) = "_"
027100         MOVE WS-NAME-IDX TO WS-NAME-USCORE
027200         GO TO 4030-EXIT.
027300     ADD 1 TO WS-NAME-IDX.
027400     GO TO 4031-FIND-USCORE-LOOP.
027500 4030-EXIT.
027600     EXIT.
027700*
027800 4040-RETRIM-END.
027900     IF WS-NAME-END < WS-NAME-START
028000         GO TO 4040-EXIT.
028100     IF WS-NAME-IN (WS-NAME-END:1) NOT = SPACE
028200         GO TO 4040-EXIT.
028300     SUBTRACT 1 FROM WS-NAME-END.
028400     GO TO 4040-RETRIM-END.
028500 4040-EXIT.
028600     EXIT.
028700*
028800*    AMOUNT VALIDATION - MANUAL TEXT-TO-NUMERIC CONVERSION, NO
028900*    NUMVAL OR OTHER INTRINSIC FUNCTION IS USED.
029000*
029100 5000-VALIDATE-AMOUNT.
029200     MOVE WD-AMOUNT       TO WS-PARSE-TEXT.
029300     MOVE "Y"             TO WS-PARSE-VALID-SW.
029400     MOVE "N"             TO WS-PARSE-NEG-SW.
029500     MOVE ZERO            TO WS-PARSE-WHOLE.
029600     MOVE ZERO            TO WS-PARSE-FRAC.
029700     MOVE ZERO            TO WS-PARSE-FRAC-DIGITS.
029800     MOVE ZERO            TO WS-PARSE-DOT-SEEN-CT.
029900     MOVE ZERO            TO WS-PARSE-DIGIT-CT.
030000     MOVE 1               TO WS-PARSE-IDX.
030100     PERFORM 5010-SCAN-CHAR THRU 5010-EXIT
030200         UNTIL WS-PARSE-IDX > 12.
030300     IF WS-PARSE-DIGIT-CT = ZERO
030400         MOVE "N" TO WS-PARSE-VALID-SW.
030500     IF WS-PARSE-VALID-SW NOT = "Y"
030600         GO TO 5000-EXIT.
030700     IF WS-PARSE-FRAC-DIGITS = 1
030800         MULTIPLY WS-PARSE-FRAC BY 10 GIVING WS-PARSE-FRAC.
030900     COMPUTE WL-AMOUNT = WS-PARSE-WHOLE + (WS-PARSE-FRAC / 100).
031000     IF WS-PARSE-NEG-SW = "Y"
031100         COMPUTE WL-AMOUNT = WL-AMOUNT * -1.
031200 5000-EXIT.
031300     EXIT.
031400*
031500 5010-SCAN-CHAR.
031600     MOVE WS-PARSE-CHAR-TBL (WS-PARSE-IDX) TO WS-PARSE-CHAR.
031700     IF WS-PARSE-CHAR = SPACE
031800         GO TO 5010-NEXT.
031900     IF WS-PARSE-CHAR = "-"
032000         IF WS-PARSE-IDX = 1
032100             MOVE "Y" TO WS-PARSE-NEG-SW
032200         ELSE
032300             MOVE "N" TO WS-PARSE-VALID-SW
032400         END-IF
032500         GO TO 5010-NEXT.
032600     IF WS-PARSE-CHAR = "."
032700         IF WS-PARSE-DOT-SEEN-CT NOT = ZERO
032800             MOVE "N" TO WS-PARSE-VALID-SW
032900         ELSE
033000             MOVE 1 TO WS-PARSE-DOT-SEEN-CT
033100         END-IF
033200         GO TO 5010-NEXT.
033300     IF WS-PARSE-CHAR NOT NUMERIC
033400         MOVE "N" TO WS-PARSE-VALID-SW
033500         GO TO 5010-NEXT.
033600     MOVE WS-PARSE-CHAR TO WS-PARSE-DIGIT.
033700     ADD 1 TO WS-PARSE-DIGIT-CT.
033800     IF WS-PARSE-DOT-SEEN-CT = ZERO
033900         COMPUTE WS-PARSE-WHOLE = WS-PARSE-WHOLE * 10
034000             + WS-PARSE-DIGIT
034100         GO TO 5010-NEXT.
034200     IF WS-PARSE-FRAC-DIGITS NOT < 2
034300         MOVE "N" TO WS-PARSE-VALID-SW
034400         GO TO 5010-NEXT.
034500     COMPUTE WS-PARSE-FRAC = WS-PARSE-FRAC * 10 + WS-PARSE-DIGIT.
034600     ADD 1 TO WS-PARSE-FRAC-DIGITS.
034700 5010-NEXT.
034800     ADD 1 TO WS-PARSE-IDX.
034900 5010-EXIT.
035000     EXIT.
035100*
035200 6000-MERGE-PROJECT.
035300     MOVE WD-PROJECT TO WL-PROJECT.
035400     IF WD-PROJECT = "HALF-DAY"
035500         MOVE "ROOM" TO WL-PROJECT.
035600 6000-EXIT.
035700     EXIT.
035800*
035900*    INCOME TYPE = FIRST LETTER A-Z/a-z IN THE CLEANED NAME,
036000*    UPPERCASED.  NONE FOUND LEAVES WL-INC-TYPE AS SPACE.
036100*
036200 7000-DERIVE-INC-TYPE.
036300     MOVE SPACE TO WL-INC-TYPE.
036400     MOVE 1     TO WS-NAME-IDX.
036500 7010-SCAN-LETTER.
036600     IF WS-NAME-IDX > 20
036700         GO TO 7000-EXIT.
036800     IF WL-NAME (WS-NAME-IDX:1) NOT < "A"
036900         AND WL-NAME (WS-NAME-IDX:1) NOT > "Z"
037000         MOVE WL-NAME (WS-NAME-IDX:1) TO WL-INC-TYPE
037100         GO TO 7000-EXIT.
037200     IF WL-NAME (WS-NAME-IDX:1) NOT < "a"
037300         AND WL-NAME (WS-NAME-IDX:1) NOT > "z"
037400         PERFORM 7020-UPPERCASE-CHAR THRU 7020-EXIT
037500         GO TO 7000-EXIT.
037600     ADD 1 TO WS-NAME-IDX.
037700     GO TO 7010-SCAN-LETTER.
037800 7000-EXIT.
037900     EXIT.
038000*
038100 7020-UPPERCASE-CHAR.
038200     MOVE WL-NAME (WS-NAME-IDX:1) TO WS-PARSE-CHAR.
038300     MOVE 1 TO WS-ALPHA-IDX.
038400 7021-FIND-LOWER-LOOP.
038500     IF WS-ALPHA-IDX > 26
038600         GO TO 7020-EXIT.
038700     IF WS-ALPHABET-LOWER (WS-ALPHA-IDX:1) = WS-PARSE-CHAR
038800         MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX) TO WL-INC-TYPE
038900         GO TO 7020-EXIT.
039000     ADD 1 TO WS-ALPHA-IDX.
039100     GO TO 7021-FIND-LOWER-LOOP.
039200 7020-EXIT.
039300     EXIT.
039400*
039500 8000-WRITE-LONG.
039600     MOVE WS-IN-ROW TO WL-SRC-ROW.
039700     WRITE WL-DETAIL-RECORD.
039800     ADD 1 TO WS-OUT-CNT.
039900 8000-EXIT.
040000     EXIT.
040100*
040200 8500-ACCUM-PIVOT.
040300     PERFORM 8510-BUMP-TYPE-COUNT THRU 8510-EXIT.
040400     IF WL-PROJECT = "ROOM"
040500         PERFORM 8520-BUMP-ROOM-BUCKET THRU 8520-EXIT.
040600 8500-EXIT.
040700     EXIT.
040800*
040900 8510-BUMP-TYPE-COUNT.
041000     IF WL-INC-TYPE = SPACE
041100         ADD 1 TO WS-TYPE-CNT (27)
041200         GO TO 8510-EXIT.
041300     MOVE 1 TO WS-ALPHA-IDX.
041400 8511-FIND-TYPE-LOOP.
041500     IF WS-ALPHA-IDX > 26
041600         GO TO 8510-EXIT.
041700     IF WS-ALPHABET-CHAR (WS-ALPHA-IDX) = WL-INC-TYPE
041800         ADD 1 TO WS-TYPE-CNT (WS-ALPHA-IDX)
041900         GO TO 8510-EXIT.
042000     ADD 1 TO WS-ALPHA-IDX.
042100     GO TO 8511-FIND-TYPE-LOOP.
042200 8510-EXIT.
042300     EXIT.
042400*
042500 8520-BUMP-ROOM-BUCKET.
042600     ADD WL-AMOUNT TO WS-ROOM-GRAND.
042700     IF WL-INC-TYPE = "H"
042800         ADD WL-AMOUNT TO WS-ROOM-H
042900         GO TO 8520-EXIT.
043000     IF WL-INC-TYPE = "L"
043100         ADD WL-AMOUNT TO WS-ROOM-L
043200         GO TO 8520-EXIT.
043300     IF WL-INC-TYPE = "T"
043400         ADD WL-AMOUNT TO WS-ROOM-T
043500         GO TO 8520-EXIT.
043600     IF WL-INC-TYPE = "R"
043700         ADD WL-AMOUNT TO WS-ROOM-R
043800         GO TO 8520-EXIT.
043900     IF WL-INC-TYPE = "S"
044000         ADD WL-AMOUNT TO WS-ROOM-S
044100         GO TO 8520-EXIT.
044200     IF WL-INC-TYPE = "Z"
044300         ADD WL-AMOUNT TO WS-ROOM-Z
044400         GO TO 8520-EXIT.
044500     ADD WL-AMOUNT TO WS-ROOM-OTHER.
044600 8520-EXIT.
044700     EXIT.
044800*
044900 9000-PRINT-CONTROL-LOG.
045000     DISPLAY "RVNORM   OUTPUT RECORD COUNT = " WS-OUT-CNT.
045100     PERFORM 9010-PRINT-TYPE-COUNTS THRU 9010-EXIT.
045200     PERFORM 9020-PRINT-ROOM-PIVOT THRU 9020-EXIT.
045300     IF XFER-AMOUNT-SUPPLIED
045400         PERFORM 9030-PRINT-ADJUST-S THRU 9030-EXIT.
045500 9000-EXIT.
045600     EXIT.
045700*
045800 9010-PRINT-TYPE-COUNTS.
045900     MOVE 1 TO WS-ALPHA-IDX.
046000 9011-PRINT-LOOP.
046100     IF WS-ALPHA-IDX > 26
046200         GO TO 9012-PRINT-BLANK.
046300     IF WS-TYPE-CNT (WS-ALPHA-IDX) > ZERO
046400         DISPLAY "  INCOME TYPE " WS-ALPHABET-CHAR (WS-ALPHA-IDX)
046500             " COUNT = " WS-TYPE-CNT (WS-ALPHA-IDX).
046600     ADD 1 TO WS-ALPHA-IDX.
046700     GO TO 9011-PRINT-LOOP.
046800 9012-PRINT-BLANK.
046900     IF WS-TYPE-CNT (27) > ZERO
047000         DISPLAY "  INCOME TYPE (NONE) COUNT = " WS-TYPE-CNT (27).
047100 9010-EXIT.
047200     EXIT.
047300*
047400 9020-PRINT-ROOM-PIVOT.
047500     DISPLAY "  ROOM PIVOT  H=" WS-ROOM-H " L=" WS-ROOM-L
047600         " T=" WS-ROOM-T " R=" WS-ROOM-R.
047700     DISPLAY "              S=" WS-ROOM-S " Z=" WS-ROOM-Z
047800         " GRAND=" WS-ROOM-GRAND.
047900 9020-EXIT.
048000     EXIT.
048100*
048200*    ADJUST-S = ROOM-TOTAL - TRANSFER - ROOM-H - ROOM-L - ROOM-T.
048300*
048400 9030-PRINT-ADJUST-S.
048500     COMPUTE WS-ADJUST-S ROUNDED =
048600         WS-ROOM-GRAND - WS-XFER-AMOUNT
048700             - WS-ROOM-H - WS-ROOM-L - WS-ROOM-T.
048800     DISPLAY "  ROOM-TOTAL=" WS-ROOM-GRAND
048900         " TRANSFER=" WS-XFER-AMOUNT.
049000     DISPLAY "  H=" WS-ROOM-H " L=" WS-ROOM-L " T=" WS-ROOM-T
049100         " ADJUST-S=" WS-ADJUST-S.
049200 9030-EXIT.
049300     EXIT.
049400*
049500 9900-TERMINATE.
049600     CLOSE RVWDI-FILE.
049700     CLOSE RVWDL-FILE.
049800 9900-EXIT.
049900     EXIT.
