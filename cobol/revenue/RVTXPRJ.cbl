000100****************************************************************
000200*                                                                *
000300*                 TAX SPLIT BY PROJECT - CONTROL BREAK           *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        RVTXPRJ.
000900 AUTHOR.            R. A. DUNNE.
001000 INSTALLATION.      GOLDEN PHOENIX HOTELS GROUP - DATA PROCESSING.
001100 DATE-WRITTEN.      29/04/84.
001200 DATE-COMPILED.
001300 SECURITY.          CONFIDENTIAL - FOR INTERNAL USE OF THE
001400*                   GOLDEN PHOENIX HOTELS GROUP DATA PROCESSING
001500*                   DEPARTMENT ONLY.  NOT FOR DISTRIBUTION.
001600*
001700*    REMARKS.       SORTS THE ADJUSTMENT TABLE BY PROJECT, THEN
001800*                   BREAKS ON PROJECT TO ACCUMULATE THE THREE TAX
001900*                   BUCKETS PER PROJECT, SPLITS EACH PROJECT'S
002000*                   TAXABLE BUCKETS INTO NET/TAX (SAME RULE AS
002100*                   RVTAXSM) AND WRITES ONE PROJECT-TAX-LINE PER
002200*                   PROJECT, FOLLOWED BY A FINAL GRAND-TOTAL LINE.
002300*                   THIS RUN EXTENDS THE SAME TAXRPT FILE THAT
002400*                   RVTAXSM OPENED - RUN RVTAXSM FIRST.
002500*
002600*    VERSION.       SEE PROG-NAME IN WORKING-STORAGE.
002700*
002800*    CALLED MODULES.     NONE.
002900*
003000*    FILES USED.
003100*                   ADJFIL    - ADJUST-FILE       (IN TO SORT)
003200*                   SRTWK1    - SORT WORK FILE     (SD, TEMP)
003300*                   SRTOUT    - SORTED ADJUST RECS (WORK, TEMP)
003400*                   TAXRPT    - TAX-SUMMARY-REPORT (EXTEND, PT 2)
003500*
003600*    ERROR MESSAGES USED.     NONE.
003700*
003800* CHANGES.
003900* 29/04/84 RAD - 1.0.00 CREATED.
004000* 09/02/88 DMS - 1.0.01 GRAND TOTAL NET/TAX NOW ACCUMULATED FROM
004100*                       THE ROUNDED PER-PROJECT FIGURES RATHER
004200*                       THAN RECOMPUTED FROM THE GRAND GROSS - AN
004300*                       AUDITOR'S QUERY SHOWED THE TWO METHODS
004400*                       COULD DIFFER BY A PENNY.
004500* 02/03/99 TOK - 1.0.02 Y2K REVIEW - NO DATE FIELDS HELD BY THIS
004600*                       PROGRAM, NO CHANGE REQUIRED.
004700* 14/01/01 MKA - 1.0.03 W01-RATE-6PCT CHANGED FROM 0.055 TO 0.060 -
004800*                       STATE OCCUPANCY TAX ROSE AT THE NEW YEAR AND
004900*                       THE OLD RATE WAS STILL BEING PICKED UP ON
005000*                       THE FIRST BATCH RUN OF JANUARY.
005100*
005200****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 COPY "ENVDIV.COB".
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     COPY "SELRVADJ.COB".
006000     SELECT SORT-WORK-FILE ASSIGN TO "SRTWK1".
006100     SELECT RVSRT-FILE    ASSIGN TO "SRTOUT"
006200             ORGANIZATION   IS LINE SEQUENTIAL
006300             FILE STATUS    IS RVSRT-STATUS.
006400     COPY "SELRVTXP.COB".
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800     COPY "FDRVADJ.COB".
006900*
007000 SD  SORT-WORK-FILE.
007100 01  SR-SORT-RECORD.
007200     03  SR-NAME              PIC X(20).
007300     03  SR-PROJECT           PIC X(20).
007400     03  SR-AMOUNT            PIC S9(9)V99.
007500     03  SR-NOTAX             PIC S9(9)V99.
007600     03  SR-TAX5              PIC S9(9)V99.
007700     03  SR-TAX6              PIC S9(9)V99.
007800     03  SR-REMARK            PIC X(30).
007900     03  FILLER               PIC X(6).
008000*
008100 FD  RVSRT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  SO-SORT-OUTPUT-RECORD.
008400     03  SO-NAME              PIC X(20).
008500     03  SO-PROJECT           PIC X(20).
008600     03  SO-AMOUNT            PIC S9(9)V99.
008700     03  SO-NOTAX             PIC S9(9)V99.
008800     03  SO-TAX5              PIC S9(9)V99.
008900     03  SO-TAX6              PIC S9(9)V99.
009000     03  SO-REMARK            PIC X(30).
009100     03  FILLER               PIC X(6).
009200 01  SO-SORT-OUTPUT-FLAT REDEFINES SO-SORT-OUTPUT-RECORD.
009300     03  SO-RAW-BYTES         PIC X(120).
009400*
009500     COPY "FDRVTXP.COB".
009600*
009700 WORKING-STORAGE SECTION.
009800 77  PROG-NAME            PIC X(17) VALUE "RVTXPRJ (1.0.02)".
009900 77  W01-RATE-5PCT        PIC V999  COMP-3 VALUE 0.050.
010000 77  W01-RATE-6PCT        PIC V999  COMP-3 VALUE 0.060.
010100*
010200 01  WS-FILE-STATUS.
010300     03  RVADJ-STATUS     PIC XX    VALUE "00".
010400     03  RVSRT-STATUS     PIC XX    VALUE "00".
010500     03  RVTXP-STATUS     PIC XX    VALUE "00".
010600*
010700 01  WS-SWITCHES.
010800     03  WS-EOF-SW            PIC X VALUE "N".
010900         88  END-OF-SORTED          VALUE "Y".
011000     03  WS-FIRST-SW          PIC X VALUE "Y".
011100*
011200 01  WS-COUNTERS.
011300     03  WS-PROJ-CNT      PIC 9(4)  COMP  VALUE ZERO.
011400*
011500 01  WS-CURRENT-PROJECT   PIC X(20).
011600*
011700*    PER-PROJECT BUCKET ACCUMULATORS, REDEFINED FLAT SO A SINGLE
011800*    MOVE ZEROES THE SET AT EACH BREAK.
011900*
012000 01  WS-PROJECT-TOTALS.
012100     03  WS-PROJ-NOTAX        PIC S9(9)V99 COMP-3 VALUE ZERO.
012200     03  WS-PROJ-TAX5-GROSS   PIC S9(9)V99 COMP-3 VALUE ZERO.
012300     03  WS-PROJ-TAX6-GROSS   PIC S9(9)V99 COMP-3 VALUE ZERO.
012400 01  WS-PROJECT-TOTALS-ALT REDEFINES WS-PROJECT-TOTALS.
012500     03  WS-PROJECT-FLAT      PIC X(18).
012600*
012700*    NET/TAX SPLIT WORK FIELDS FOR THE CURRENT PROJECT.
012800*
012900 01  WS-SPLIT-WORK.
013000     03  WS-PROJ-TAX5-NET     PIC S9(9)V99 COMP-3 VALUE ZERO.
013100     03  WS-PROJ-TAX5-TAX     PIC S9(9)V99 COMP-3 VALUE ZERO.
013200     03  WS-PROJ-TAX6-NET     PIC S9(9)V99 COMP-3 VALUE ZERO.
013300     03  WS-PROJ-TAX6-TAX     PIC S9(9)V99 COMP-3 VALUE ZERO.
013400 01  WS-SPLIT-WORK-ALT REDEFINES WS-SPLIT-WORK.
013500     03  WS-SPLIT-FLAT        PIC X(24).
013600*
013700*    GRAND TOTALS - SUMS OF THE ROUNDED PER-PROJECT FIGURES, NOT
013800*    A RECOMPUTATION FROM THE GRAND GROSS.
013900*
014000 01  WS-GRAND-TOTALS.
014100     03  WS-GT-NOTAX          PIC S9(9)V99 COMP-3 VALUE ZERO.
014200     03  WS-GT-TAX5-GROSS     PIC S9(9)V99 COMP-3 VALUE ZERO.
014300     03  WS-GT-TAX6-GROSS     PIC S9(9)V99 COMP-3 VALUE ZERO.
014400     03  WS-GT-NET            PIC S9(9)V99 COMP-3 VALUE ZERO.
014500     03  WS-GT-TAX            PIC S9(9)V99 COMP-3 VALUE ZERO.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 0000-MAIN.
015000     PERFORM 1000-SORT-BY-PROJECT THRU 1000-EXIT.
015100     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
015200     PERFORM 2000-READ-SORTED THRU 2000-EXIT.
015300     PERFORM 3000-CONTROL-BREAK THRU 3000-EXIT
015400         UNTIL END-OF-SORTED.
015500     PERFORM 4000-LAST-PROJECT THRU 4000-EXIT.
015600     PERFORM 5000-WRITE-GRAND-TOTAL THRU 5000-EXIT.
015700     CLOSE RVSRT-FILE.
015800     CLOSE RVTXP-FILE.
015900     PERFORM 9000-PRINT-CONTROL-LOG THRU 9000-EXIT.
016000     STOP RUN.
016100*
016200 1000-SORT-BY-PROJECT.
016300     SORT SORT-WORK-FILE
016400         ON ASCENDING KEY SR-PROJECT
016500         USING RVADJ-FILE
016600         GIVING RVSRT-FILE.
016700 1000-EXIT.
016800     EXIT.
016900*
017000 1100-INITIALIZE.
017100     MOVE SPACES TO WS-PROJECT-FLAT.
017200     MOVE SPACES TO WS-SPLIT-FLAT.
017300     MOVE SPACES TO WS-CURRENT-PROJECT.
017400     OPEN INPUT  RVSRT-FILE.
017500     OPEN EXTEND RVTXP-FILE.
017600 1100-EXIT.
017700     EXIT.
017800*
017900 2000-READ-SORTED.
018000     READ RVSRT-FILE
018100         AT END MOVE "Y" TO WS-EOF-SW.
018200 2000-EXIT.
018300     EXIT.
018400*
018500 3000-CONTROL-BREAK.
018600     IF WS-FIRST-SW = "Y"
018700         MOVE "N" TO WS-FIRST-SW
018800         MOVE SO-PROJECT TO WS-CURRENT-PROJECT.
018900     IF SO-PROJECT NOT = WS-CURRENT-PROJECT
019000         PERFORM 3100-BREAK-PROJECT THRU 3100-EXIT
019100         MOVE SO-PROJECT TO WS-CURRENT-PROJECT.
019200     ADD SO-NOTAX TO WS-PROJ-NOTAX.
019300     ADD SO-TAX5  TO WS-PROJ-TAX5-GROSS.
019400     ADD SO-TAX6  TO WS-PROJ-TAX6-GROSS.
019500     PERFORM 2000-READ-SORTED THRU 2000-EXIT.
019600 3000-EXIT.
019700     EXIT.
019800*
019900 3100-BREAK-PROJECT.
020000     PERFORM 6000-SPLIT-TAX THRU 6000-EXIT.
020100     PERFORM 7000-WRITE-PROJECT-LINE THRU 7000-EXIT.
020200     MOVE SPACES TO WS-PROJECT-FLAT.
020300 3100-EXIT.
020400     EXIT.
020500*
020600 4000-LAST-PROJECT.
020700     IF WS-FIRST-SW = "N"
020800         PERFORM 3100-BREAK-PROJECT THRU 3100-EXIT.
020900 4000-EXIT.
021000     EXIT.
021100*
021200*    NET = GROSS / (1 + RATE), TAX = GROSS - NET, EACH ROUNDED
021300*    HALF-UP.  A BUCKET AT OR BELOW ZERO SPLITS TO NET=0, TAX=0.
021400*
021500 6000-SPLIT-TAX.
021600     MOVE SPACES TO WS-SPLIT-FLAT.
021700     IF WS-PROJ-TAX5-GROSS > ZERO
021800         COMPUTE WS-PROJ-TAX5-NET ROUNDED =
021900             WS-PROJ-TAX5-GROSS / (1 + W01-RATE-5PCT)
022000         COMPUTE WS-PROJ-TAX5-TAX ROUNDED =
022100             WS-PROJ-TAX5-GROSS -
022200                 (WS-PROJ-TAX5-GROSS / (1 + W01-RATE-5PCT)).
022300     IF WS-PROJ-TAX6-GROSS > ZERO
022400         COMPUTE WS-PROJ-TAX6-NET ROUNDED =
022500             WS-PROJ-TAX6-GROSS / (1 + W01-RATE-6PCT)
022600         COMPUTE WS-PROJ-TAX6-TAX ROUNDED =
022700             WS-PROJ-TAX6-GROSS -
022800                 (WS-PROJ-TAX6-GROSS / (1 + W01-RATE-6PCT)).
022900 6000-EXIT.
023000     EXIT.
023100*
023200 7000-WRITE-PROJECT-LINE.
023300     MOVE WS-CURRENT-PROJECT      TO PT-PROJECT.
023400     MOVE WS-PROJ-NOTAX           TO PT-NOTAX.
023500     MOVE WS-PROJ-TAX5-GROSS      TO PT-TAX5.
023600     MOVE WS-PROJ-TAX6-GROSS      TO PT-TAX6.
023700     COMPUTE PT-GROSS = WS-PROJ-NOTAX + WS-PROJ-TAX5-GROSS
023800                       + WS-PROJ-TAX6-GROSS.
023900     COMPUTE PT-NET   = WS-PROJ-TAX5-NET + WS-PROJ-TAX6-NET.
024000     COMPUTE PT-TAX   = WS-PROJ-TAX5-TAX + WS-PROJ-TAX6-TAX.
024100     WRITE PT-PROJECT-LINE.
024200     ADD 1 TO WS-PROJ-CNT.
024300     ADD WS-PROJ-NOTAX          TO WS-GT-NOTAX.
024400     ADD WS-PROJ-TAX5-GROSS     TO WS-GT-TAX5-GROSS.
024500     ADD WS-PROJ-TAX6-GROSS     TO WS-GT-TAX6-GROSS.
024600     ADD PT-NET                 TO WS-GT-NET.
024700     ADD PT-TAX                 TO WS-GT-TAX.
024800 7000-EXIT.
024900     EXIT.
025000*
025100 5000-WRITE-GRAND-TOTAL.
025200     MOVE "TOTAL"              TO PT-PROJECT.
025300     MOVE WS-GT-NOTAX          TO PT-NOTAX.
025400     MOVE WS-GT-TAX5-GROSS     TO PT-TAX5.
025500     MOVE WS-GT-TAX6-GROSS     TO PT-TAX6.
025600     COMPUTE PT-GROSS = WS-GT-NOTAX + WS-GT-TAX5-GROSS
025700                       + WS-GT-TAX6-GROSS.
025800     MOVE WS-GT-NET            TO PT-NET.
025900     MOVE WS-GT-TAX            TO PT-TAX.
026000     WRITE PT-PROJECT-LINE.
026100 5000-EXIT.
026200     EXIT.
026300*
026400 9000-PRINT-CONTROL-LOG.
026500     DISPLAY "RVTXPRJ  PROJECTS WRITTEN ........... " WS-PROJ-CNT.
026600 9000-EXIT.
026700     EXIT.
