000100***********************************************************
000200*  SELECT FOR TAX-SUMMARY-REPORT PART 1 (OVERALL SPLIT)
000300***********************************************************
000400*
000500* SEE WSRVTXS.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVTXS-FILE  ASSIGN TO "TAXRPT"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVTXS-STATUS.
