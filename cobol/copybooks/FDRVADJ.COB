000100***********************************************************
000200*  FD ENTRY FOR ADJUST-FILE (TAX ADJUSTMENT TABLE)
000300***********************************************************
000400*
000500 FD  RVADJ-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVADJ.COB".
