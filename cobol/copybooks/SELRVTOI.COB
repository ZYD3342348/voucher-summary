000100***********************************************************
000200*  FILE CONTROL ENTRY FOR TOTAL-IN (RAW LEDGER TOTALS)
000300***********************************************************
000400*
000500* SEE WSRVTOI.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVTOI-FILE  ASSIGN TO "TOTIN"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVTOI-STATUS.
