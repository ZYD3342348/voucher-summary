000100***********************************************************
000200*  FILE CONTROL ENTRY FOR ADJUST-FILE (TAX ADJUSTMENT TABLE)
000300***********************************************************
000400*
000500* SEE WSRVADJ.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVADJ-FILE  ASSIGN TO "ADJFIL"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVADJ-STATUS.
