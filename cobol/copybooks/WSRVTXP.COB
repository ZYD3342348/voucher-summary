000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE PER-PROJECT   *
000400*   TAX SPLIT RECORD (PROJECT-TAX-LINE)    *
000500*     PART 2 OF TAX-SUMMARY-REPORT,        *
000600*     WRITTEN BY RVTXPRJ                   *
000700*******************************************
000800*  RECORD SIZE 90 BYTES, LINE SEQUENTIAL.
000900*
001000* 29/04/84 RAD - CREATED.
001100* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001200*
001300 01  PT-PROJECT-LINE.
001400     03  PT-PROJECT           PIC X(20).
001500*                                PROJECT, OR TOTAL ON THE FINAL
001600*                                LINE.
001700     03  PT-NOTAX             PIC S9(9)V99.
001800*                                NON-TAXABLE GROSS.
001900     03  PT-TAX5              PIC S9(9)V99.
002000*                                5 PCT TAXABLE GROSS.
002100     03  PT-TAX6              PIC S9(9)V99.
002200*                                6 PCT TAXABLE GROSS.
002300     03  PT-GROSS             PIC S9(9)V99.
002400*                                SUM OF THE THREE BUCKETS.
002500     03  PT-NET               PIC S9(9)V99.
002600*                                NET-OF-TAX (5 PCT NET + 6 PCT
002700*                                NET).
002800     03  PT-TAX               PIC S9(9)V99.
002900*                                TAX (5 PCT TAX + 6 PCT TAX).
003000     03  FILLER               PIC X(4).
