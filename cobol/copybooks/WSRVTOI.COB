000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE RAW LEDGER    *
000400*   TOTALS LISTING (TOTAL-IN)              *
000500*     MONTH END G/L "TOTALS" EXPORT        *
000600*******************************************
000700*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL.
000800*
000900* 15/04/84 RAD - CREATED.
001000* 20/11/86 DMS - TI-CODE CONFIRMED MAY BE BLANK ON SUBTOTAL ROWS.
001100* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001200*
001300 01  TI-TOTAL-RECORD.
001400     03  TI-CODE              PIC X(10).
001500*                                ACCOUNT CODE, MAY BE BLANK.
001600     03  TI-NAME              PIC X(20).
001700*                                ACCOUNT NAME.  A NAME CONTAINING
001800*                                THE WORD TOTAL MARKS A GRAND
001900*                                TOTAL LINE TO BE SKIPPED.
002000     03  TI-DEBIT             PIC X(12).
002100*                                DEBIT AMOUNT AS WRITTEN, MAY BE
002200*                                BLANK.
002300     03  TI-CREDIT            PIC X(12).
002400*                                CREDIT AMOUNT AS WRITTEN, MAY BE
002500*                                BLANK.
002600     03  FILLER               PIC X(26).
