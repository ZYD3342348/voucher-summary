000100***********************************************************
000200*  FD ENTRY FOR TAX-SUMMARY-REPORT PART 2 (BY PROJECT)
000300***********************************************************
000400*
000500 FD  RVTXP-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVTXP.COB".
