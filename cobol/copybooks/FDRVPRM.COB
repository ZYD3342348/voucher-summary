000100***********************************************************
000200*  FD ENTRY FOR RVPRM (TRANSFER AMOUNT HAND-OFF)
000300***********************************************************
000400*
000500 FD  RVPRM-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVPRM.COB".
