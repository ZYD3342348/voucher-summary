000100***********************************************************
000200*  FD ENTRY FOR TOTAL-LONG (NORMALIZED LEDGER TOTALS)
000300***********************************************************
000400*
000500 FD  RVTOL-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVTOL.COB".
