000100***********************************************************
000200*  FILE CONTROL ENTRY FOR TAX-SUMMARY-REPORT PART 2 (BY PROJECT)
000300***********************************************************
000400*
000500* SEE WSRVTXP.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVTXP-FILE  ASSIGN TO "TAXRPT"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVTXP-STATUS.
