000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE ADJUSTMENT    *
000400*   TABLE FILE (ADJUST-REC)                *
000500*     WRITTEN BY RVADJST, RE-READ BY       *
000600*     RVTAXSM AND RVTXPRJ AFTER POSSIBLE   *
000700*     HUMAN EDITING OF THE TAX BUCKETS     *
000800*******************************************
000900*  RECORD SIZE 120 BYTES, LINE SEQUENTIAL.
001000*
001100* 22/04/84 RAD - CREATED.
001200* 03/12/86 DMS - ADDED AJ-REMARK FOR THE HUMAN EDITOR'S NOTES.
001300* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001400*
001500 01  AJ-ADJUST-RECORD.
001600     03  AJ-NAME              PIC X(20).
001700*                                ACCOUNT NAME.
001800     03  AJ-PROJECT           PIC X(20).
001900*                                PROJECT.
002000     03  AJ-AMOUNT            PIC S9(9)V99.
002100*                                GROUPED GROSS AMOUNT FOR THIS
002200*                                NAME/PROJECT COMBINATION.
002300     03  AJ-NOTAX             PIC S9(9)V99.
002400*                                NON-TAXABLE PORTION, DEFAULT 0.
002500     03  AJ-TAX5              PIC S9(9)V99.
002600*                                PORTION TAXABLE AT 5 PCT, DEF 0.
002700     03  AJ-TAX6              PIC S9(9)V99.
002800*                                PORTION TAXABLE AT 6 PCT, DEF =
002900*                                AJ-AMOUNT.
003000     03  AJ-REMARK            PIC X(30).
003100*                                FREE TEXT REMARK, DEFAULT SPACE.
003200     03  FILLER               PIC X(6).
