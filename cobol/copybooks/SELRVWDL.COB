000100***********************************************************
000200*  FILE CONTROL ENTRY FOR WORK-DETAIL-LONG (NORMALIZED DETAIL)
000300***********************************************************
000400*
000500* SEE WSRVWDL.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVWDL-FILE  ASSIGN TO "WORKLONG"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVWDL-STATUS.
