000100***********************************************************
000200*  FD ENTRY FOR WORK-DETAIL-IN (RAW REVENUE DETAIL)
000300***********************************************************
000400*
000500 FD  RVWDI-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVWDI.COB".
