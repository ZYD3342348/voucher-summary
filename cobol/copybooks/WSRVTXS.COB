000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE TAX SPLIT     *
000400*   SUMMARY REPORT LINE (TAX-SUMMARY-LINE) *
000500*     PART 1 OF TAX-SUMMARY-REPORT,        *
000600*     WRITTEN BY RVTAXSM                   *
000700*******************************************
000800*  RECORD SIZE 60 BYTES, LINE SEQUENTIAL.
000900*
001000* 29/04/84 RAD - CREATED.
001100* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001200*
001300 01  TS-SUMMARY-LINE.
001400     03  TS-CATEGORY          PIC X(20).
001500*                                ONE OF NON-TAXABLE, TAXABLE-5PCT,
001600*                                TAXABLE-6PCT, TOTAL.
001700     03  TS-GROSS             PIC S9(9)V99.
001800*                                GROSS (TAX-INCLUSIVE) AMOUNT.
001900     03  TS-NET               PIC S9(9)V99.
002000*                                NET-OF-TAX, BLANK ON NON-TAXABLE.
002100     03  TS-TAX               PIC S9(9)V99.
002200*                                TAX AMOUNT, BLANK ON NON-TAXABLE.
002300     03  FILLER               PIC X(7).
