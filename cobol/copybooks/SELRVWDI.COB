000100***********************************************************
000200*  FILE CONTROL ENTRY FOR WORK-DETAIL-IN (RAW REVENUE DETAIL)
000300***********************************************************
000400*
000500* SEE WSRVWDI.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVWDI-FILE  ASSIGN TO "WORKIN"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVWDI-STATUS.
