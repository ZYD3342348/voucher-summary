000100***********************************************************
000200*  FD ENTRY FOR TOTAL-IN (RAW LEDGER TOTALS)
000300***********************************************************
000400*
000500 FD  RVTOI-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVTOI.COB".
