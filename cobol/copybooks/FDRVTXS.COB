000100***********************************************************
000200*  FD ENTRY FOR TAX-SUMMARY-REPORT PART 1 (OVERALL SPLIT)
000300***********************************************************
000400*
000500 FD  RVTXS-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVTXS.COB".
