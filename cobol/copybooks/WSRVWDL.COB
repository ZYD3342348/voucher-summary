000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR NORMALIZED        *
000400*   REVENUE DETAIL FILE (WORK-DETAIL-LONG) *
000500*     OUTPUT OF RVNORM, INPUT TO RVPIVOT   *
000600*     AND RVADJST                          *
000700*******************************************
000800*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL.
000900*
001000* 08/04/84 RAD - CREATED.
001100* 19/11/86 DMS - ADDED WL-SRC-ROW FOR AUDIT BACK TO RAW DETAIL.
001200* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001300*
001400 01  WL-DETAIL-RECORD.
001500     03  WL-PROJECT           PIC X(20).
001600*                                CLEANED PROJECT. HALF-DAY IS
001700*                                MERGED INTO ROOM BY RVNORM.
001800     03  WL-NAME              PIC X(20).
001900*                                CLEANED NAME - TRIMMED, TEXT
002000*                                AFTER THE FIRST "_" REMOVED.
002100     03  WL-AMOUNT            PIC S9(9)V99.
002200*                                CHARGE AMOUNT, SIGNED, 2 DEC.
002300     03  WL-INC-TYPE          PIC X(1).
002400*                                FIRST ALPHABETIC CHARACTER OF
002500*                                WL-NAME, UPPERCASED. SPACE IF
002600*                                THE NAME HAS NO LETTER AT ALL.
002700     03  WL-SRC-ROW           PIC 9(6).
002800*                                ORIGINAL ROW NUMBER IN WD FILE.
002900     03  FILLER               PIC X(22).
