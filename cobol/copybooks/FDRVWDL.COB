000100***********************************************************
000200*  FD ENTRY FOR WORK-DETAIL-LONG (NORMALIZED DETAIL)
000300***********************************************************
000400*
000500 FD  RVWDL-FILE
000600     LABEL RECORDS ARE STANDARD.
000700*
000800 COPY "WSRVWDL.COB".
