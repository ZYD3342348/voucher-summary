000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RAW FRONT DESK    *
000400*    REVENUE DETAIL FILE (WORK-DETAIL-IN)  *
000500*     ONE RECORD PER CHARGE LINE           *
000600*******************************************
000700*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL.
000800*
000900* 08/04/84 RAD - CREATED.
001000* 19/11/86 DMS - WD-FILLER-1 CONFIRMED UNUSED, NOT REASSIGNED.
001100* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001200*
001300 01  WD-DETAIL-RECORD.
001400     03  WD-PROJECT           PIC X(20).
001500*                                 REVENUE PROJECT/CATEGORY, E.G.
001600*                                 ROOM, FOOD, HALF-DAY.
001700     03  WD-FILLER-1          PIC X(10).
001800*                                 UNUSED COLUMN BETWEEN PROJECT
001900*                                 AND NAME - CARRIED FROM THE
002000*                                 FRONT DESK EXPORT LAYOUT.
002100     03  WD-NAME              PIC X(20).
002200*                                 GUEST / ACCOUNT NAME, MAY CARRY
002300*                                 A _SUFFIX AND AN EMBEDDED LETTER
002400*                                 GIVING THE INCOME TYPE.
002500     03  WD-AMOUNT            PIC X(12).
002600*                                 CHARGE AMOUNT AS WRITTEN.  MAY
002700*                                 BE BLANK OR NON-NUMERIC - SUCH
002800*                                 RECORDS ARE DROPPED BY RVNORM.
002900     03  FILLER               PIC X(18).
