000100***********************************************************
000200*  FILE CONTROL ENTRY FOR RVPRM (TRANSFER AMOUNT HAND-OFF)
000300***********************************************************
000400*
000500* SEE WSRVPRM.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVPRM-FILE  ASSIGN TO "XFRPARM"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVPRM-STATUS.
