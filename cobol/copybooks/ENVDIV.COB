000100*****************************************************************
000200*    GOLDEN PHOENIX HOTELS GROUP  -  FRONT DESK ACCOUNTING      *
000300*    SHARED ENVIRONMENT DIVISION ENTRIES                        *
000400*    COPY "ENVDIV.COB"  INTO CONFIGURATION SECTION OF EVERY      *
000500*    RV-SERIES PROGRAM.  DO NOT ADD PROGRAM-SPECIFIC     *
000600*    ENTRIES HERE - FILE-CONTROL IS LOCAL TO EACH PGM.    *
000700*
000800* 14/03/84 RAD - CREATED, LIFTED FROM THE PY-SERIES ENVDIV.
000900* 02/09/91 MKA - ADDED UPSI-0 FOR THE TRANSFER-SUPPLIED SWITCH.
001000* 11/01/99 TOK - Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER, OK.
001100*
001200 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER.  IBM-370.
001400 OBJECT-COMPUTER.  IBM-370.
001500 SPECIAL-NAMES.
001600     C01                  IS TOP-OF-FORM
001700     UPSI-0                  ON  RV-TRANSFER-SUPPLIED
001800                              OFF RV-TRANSFER-NOT-SUPPLIED
001900     CLASS RV-AMOUNT-CLASS IS "0" THRU "9" "." "-" " ".
