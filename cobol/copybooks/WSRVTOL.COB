000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE NORMALIZED    *
000400*   LEDGER TOTALS FILE (TOTAL-LONG)        *
000500*     OUTPUT OF RVTOTNM                    *
000600*******************************************
000700*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL.
000800*
000900* 15/04/84 RAD - CREATED.
001000* 20/11/86 DMS - ADDED TL-SRC-ROW FOR AUDIT BACK TO RAW LISTING.
001100* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001200*
001300 01  TL-TOTAL-RECORD.
001400     03  TL-CODE              PIC X(10).
001500*                                ACCOUNT CODE, MAY BE BLANK.
001600     03  TL-NAME              PIC X(20).
001700*                                ACCOUNT NAME.
001800     03  TL-DEBIT             PIC S9(9)V99.
001900*                                DEBIT, ZERO IF BLANK ON INPUT.
002000     03  TL-CREDIT            PIC S9(9)V99.
002100*                                CREDIT, ZERO IF BLANK ON INPUT.
002200     03  TL-SRC-ROW           PIC 9(6).
002300*                                ORIGINAL ROW NUMBER IN TI FILE.
002400     03  FILLER               PIC X(22).
