000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE MONTH'S       *
000400*   TRANSFER AMOUNT HAND-OFF RECORD        *
000500*     WRITTEN BY RVXFER, RE-READ BY        *
000600*     RVNORM FOR THE ADJUST-S LINE         *
000700*******************************************
000800*  RECORD SIZE 20 BYTES, LINE SEQUENTIAL.
000900*  ONE RECORD ONLY - PRESENCE OF THE FILE
001000*  SIGNALS "TRANSFER AMOUNT SUPPLIED".
001100*
001200* 07/05/85 MKA - CREATED WITH THE DETECT-TRANSFER UTILITY.
001300* 02/03/99 TOK - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, OK.
001400*
001500 01  TP-TRANSFER-PARM-RECORD.
001600     03  TP-FOUND             PIC X(1).
001700*                                Y IF A TRANSFER ROW WAS FOUND,
001800*                                N IF RVXFER DEFAULTED TO ZERO.
001900     03  TP-AMOUNT            PIC S9(9)V99.
002000*                                DETECTED TRANSFER AMOUNT.
002100     03  TP-ROW               PIC 9(6).
002200*                                ROW NUMBER OF THE TRANSFER ROW
002300*                                IN TOTAL-IN, ZERO IF NOT FOUND.
002400     03  FILLER               PIC X(2).
