000100***********************************************************
000200*  FILE CONTROL ENTRY FOR TOTAL-LONG (NORMALIZED LEDGER TOTALS)
000300***********************************************************
000400*
000500* SEE WSRVTOL.COB FOR THE RECORD LAYOUT AND CHANGE LOG.
000600*
000700 SELECT RVTOL-FILE  ASSIGN TO "TOTLONG"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000900         FILE STATUS    IS RVTOL-STATUS.
